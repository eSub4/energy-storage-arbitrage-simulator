000100*----------------------------------------------------------------*        
000200*   TRANSREC  -  LAYOUT DEL ARCHIVO DE TRANSACCIONES (SALIDA)             
000300*   UN REGISTRO POR CADA PASO DE CARGA O DESCARGA EJECUTADO POR           
000400*   STORSTEP. TX-TYPE 'C' = CARGA, 'D' = DESCARGA.                        
000500*----------------------------------------------------------------*        
000600 01  WS-SAL-TRANSACCION.                                                  
000700     05  TX-TYPE                        PIC X(01).                        
000800     05  TX-SEQ-NO                      PIC 9(07).                        
000900     05  TX-INTERVAL                    PIC 9(04).                        
001000     05  TX-PRICE                       PIC S9(05)V9(02).                 
001100     05  TX-AMOUNT-GROSS                PIC 9(03)V9(04).                  
001200     05  TX-AMOUNT-USABLE               PIC 9(03)V9(04).                  
001300     05  TX-ENERGY-LOSS                 PIC 9(03)V9(04).                  
001400     05  TX-CASH-FLOW                   PIC S9(07)V9(02).                 
001500     05  TX-FEE                         PIC 9(05)V9(02).                  
001600     05  TX-ENERGY-LEVEL                PIC 9(03)V9(04).                  
001700     05  FILLER                         PIC X(10).                        
