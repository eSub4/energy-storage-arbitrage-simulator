000100*----------------------------------------------------------------*        
000200*   YEARREC  -  LAYOUT DEL ARCHIVO DE RESULTADOS ANUALES (SALIDA)         
000300*   UN REGISTRO POR CADA ANIO DEL HORIZONTE DE EVALUACION                 
000400*   (1 .. WS-ANIOS-SIMULACION), ESCRITO POR ARBECON.                      
000500*----------------------------------------------------------------*        
000600 01  WS-SAL-ANIO.                                                         
000700     05  YR-YEAR                        PIC 9(02).                        
000800     05  YR-CUM-CYCLES                  PIC 9(06)V9(01).                  
000900     05  YR-CAPACITY-PCT                PIC 9(03)V9(02).                  
001000     05  YR-CAPACITY-MWH                PIC 9(03)V9(04).                  
001100     05  YR-REVENUE                     PIC S9(09)V9(02).                 
001200     05  YR-CYCLES                      PIC 9(06)V9(01).                  
001300     05  YR-OPEX                        PIC 9(09)V9(02).                  
001400     05  YR-CASH-FLOW                   PIC S9(09)V9(02).                 
001500     05  YR-CUM-CASH-FLOW               PIC S9(09)V9(02).                 
001600     05  FILLER                         PIC X(15).                        
