000100*----------------------------------------------------------------*        
000200*   ARBISIM                                                      *        
000300*   PROGRAMA PRINCIPAL DEL SIMULADOR DE ARBITRAJE DE BATERIA              
000400*   LEE LA SERIE DE PRECIOS HORARIOS, CORRIGE LOS PRECIO                  
000500*   FALTANTES, RECORRE LA SERIE DECIDIENDO CARGA/DESCARGA CO              
000600*   TRDSTRAT Y EJECUTANDO CADA PASO CON STORSTEP, ARMA E                  
000700*   HISTORIAL DE OPERACIONES, LLAMA A ARBECON PARA EL ANALISI             
000800*   ECONOMICO A 15 ANIOS Y EMITE EL REPORTE FINAL DE CINC                 
000900*   SECCIONES.                                                   *        
001000*----------------------------------------------------------------*        
001100*----------------------------------------------------------------*        
001200*   HISTORIAL DE CAMBIOS                                         *        
001300*----------------------------------------------------------------*        
001400*  14/05/1986  RB  TICKET ESARB-001  ALTA DEL PROGRAMA,           ESARB001
001500*              LECTURA SECUENCIAL DE LA TARIFA DE PRECIOS.        ESARB001
001600*  21/05/1986  SU  TICKET ESARB-002  REPARACION DE PRECIOS        ESARB002
001700*              FALTANTES POR INTERPOLACION ENTRE VALIDOS.         ESARB002
001800*  28/05/1986  RB  TICKET ESARB-003  CALCULO DE ESTADISTICAS      ESARB003
001900*              DE LA SERIE (MINIMO, MAXIMO, MEDIA, DESVIO).       ESARB003
002000*  10/06/1986  SU  TICKET ESARB-015  BUCLE PRINCIPAL POR          ESARB015
002100*              INTERVALO, LLAMADA A TRDSTRAT PARA LA DECISION.    ESARB015
002200*  17/06/1986  RB  TICKET ESARB-018  ARCHIVO DE TRABAJO DE        ESARB018
002300*              HISTORIA DE ENERGIA Y CIERRE DE OPERACIONES.       ESARB018
002400*  24/06/1986  SU  TICKET ESARB-019  RESUMEN DE OPERACIONES       ESARB019
002500*              AGRUPADAS POR CORTE DE CONTROL (SECCION 3).        ESARB019
002600*  01/07/1986  CP  TICKET ESARB-022  TOTALES Y PORCENTAJES        ESARB022
002700*              DE EFICIENCIA DE LA OPERATORIA (SECCION 2).        ESARB022
002800*  15/08/1986  NB  TICKET ESARB-027  INTEGRACION CON ARBECON,     ESARB027
002900*              ESCRITURA DEL ARCHIVO DE RESULTADOS ANUALES.       ESARB027
003000*  22/08/1986  CP  TICKET ESARB-005  REPORTE FINAL DE CINCO       ESARB005
003100*              SECCIONES DEL RESUMEN DE LA SIMULACION.            ESARB005
003200*  14/09/1999  RB  TICKET Y2K-004  REVISION DE CAMPOS DE          Y2K004A 
003300*              FECHA DE LA TARIFA, NO SE DETECTARON RIESGOS.      Y2K004A 
003400*  09/11/2009  NB  TICKET ESARB-035  SE AMPLIA LA LLAMADA A       ESARB035
003500*              ARBECON PARA INCLUIR EL LCOS Y SUS COMPONENTES     ESARB035
003600*              DE CAPEX Y OPEX EN LA SECCION 5 DEL REPORTE.       ESARB035
003700*  14/03/2019  SU  TICKET ESARB-072  2210/2220 SALEN POR GO TO    ESARB072
003800*              AL FIN DE PARRAFO EN VEZ DE ELSE, SEGUN EL         ESARB072
003900*              ESTILO YA USADO EN STORSTEP Y TRDSTRAT.            ESARB072
004000*  07/09/2020  RB  TICKET ESARB-074  LA EFICIENCIA DE LA          ESARB074
004100*              SECCION 2 SE CALCULABA CON WS-TOT-DESC-BRUTA       ESARB074
004200*              (ENERGIA ANTES DE LA PERDIDA); DEBE USAR           ESARB074
004300*              WS-TOT-DESC-UTIL PARA REFLEJAR EL RENDIMIENTO      ESARB074
004400*              REAL DE IDA Y VUELTA DE LA BATERIA.                ESARB074
004500*----------------------------------------------------------------*        
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID. ARBISIM.                                                     
004800 AUTHOR. R-BALSIMELLI.                                                    
004900 INSTALLATION. AULA-3-GRUPO-1.                                            
005000 DATE-WRITTEN. 14/05/1986.                                                
005100 DATE-COMPILED.                                                           
005200 SECURITY. USO INTERNO DE LA CATEDRA - NO DISTRIBUIR.                     
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT ENT-PRECIOS                                                   
006000         ASSIGN TO PRECIOS                                                
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS FS-PRECIOS.                                       
006300     SELECT SAL-TRANSACCIONES                                             
006400         ASSIGN TO TRANSACC                                               
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS FS-TRANSACC.                                      
006700     SELECT SAL-OPERACIONES                                               
006800         ASSIGN TO OPERACION                                              
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS FS-OPERAC.                                        
007100     SELECT SAL-ANIOS                                                     
007200         ASSIGN TO ANIOS                                                  
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS FS-ANIOS.                                         
007500     SELECT SAL-REPORTE                                                   
007600         ASSIGN TO REPORTE                                                
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS FS-REPORTE.                                       
007900     SELECT WS-HIST-FILE                                                  
008000         ASSIGN TO HISTORIA                                               
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS IS FS-HISTORIA.                                      
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500 FD  ENT-PRECIOS.                                                         
008600     COPY PRICEREC.                                                       
008700 FD  SAL-TRANSACCIONES.                                                   
008800     COPY TRANSREC.                                                       
008900 FD  SAL-OPERACIONES.                                                     
009000     COPY TRADEREC.                                                       
009100 FD  SAL-ANIOS.                                                           
009200     COPY YEARREC.                                                        
009300 FD  SAL-REPORTE.                                                         
009400 01  WS-SAL-REPORTE                 PIC X(132).                           
009500 FD  WS-HIST-FILE.                                                        
009600 01  WS-HIST-REG.                                                         
009700     05  EH-SEQ-NO                  PIC 9(07).                            
009800     05  EH-ENERGY-LEVEL            PIC 9(03)V9(04).                      
009900     05  EH-ACTION                  PIC S9(01).                           
010000     05  FILLER                     PIC X(10).                            
010100 WORKING-STORAGE SECTION.                                                 
010200*----------------------------------------------------------------*        
010300*   CONSTANTES DE LA SIMULACION                                  *        
010400*----------------------------------------------------------------*        
010500 01  WS-CONSTANTES.                                                       
010600     05  WS-CAPACIDAD-MWH           PIC 9(03)V9(04)                       
010700                                     VALUE 1.0000.                        
010800     05  WS-TOLERANCIA-ENERGIA      PIC 9(01)V9(04)                       
010900                                     VALUE 0.1000.                        
011000     05  FILLER                     PIC X(10).                            
011100*----------------------------------------------------------------*        
011200*   TABLA DE PRECIOS DE LA CORRIDA (CON LARGO VARIABLE                    
011300*----------------------------------------------------------------*        
011400 01  WS-TABLA-PRECIOS.                                                    
011500     05  WS-CANT-PRECIOS            PIC 9(05) COMP VALUE ZERO.            
011600     05  WS-FILA-PRECIO                                                   
011700             OCCURS 1 TO 40000 TIMES                                      
011800             DEPENDING ON WS-CANT-PRECIOS                                 
011900             INDEXED BY WS-IX-PR.                                         
012000         10  TP-SEQ-NO              PIC 9(07).                            
012100         10  TP-FECHA               PIC X(08).                            
012200         10  TP-PRECIO              PIC S9(05)V9(02).                     
012300         10  TP-FALTANTE            PIC X(01).                            
012400             88  TP-ES-FALTANTE         VALUE 'S'.                        
012500             88  TP-NO-FALTANTE         VALUE 'N'.                        
012600         10  TP-SIG-IDX             PIC 9(05) COMP.                       
012700         10  TP-SIG-VALOR           PIC S9(05)V9(02).                     
012800            10  FILLER                PIC X(03).                          
012900*----------------------------------------------------------------*        
013000*   DECODIFICACION DEL PRECIO ALFANUMERICO DE LA TARIF                    
013100*----------------------------------------------------------------*        
013200 01  WS-PRECIO-CRUDO.                                                     
013300     05  WS-PC-TEXTO                PIC X(08).                            
013400     05  FILLER                     PIC X(02).                            
013500 01  WS-PRECIO-CRUDO-R REDEFINES WS-PRECIO-CRUDO.                         
013600     05  WS-PC-NUMERO               PIC -9999.99.                         
013700     05  FILLER                     PIC X(02).                            
013800*----------------------------------------------------------------*        
013900*   ESTADISTICAS DE LA SERIE DE PRECIOS                          *        
014000*----------------------------------------------------------------*        
014100 01  WS-ESTADISTICAS.                                                     
014200     05  WS-PRECIO-MINIMO           PIC S9(05)V9(02).                     
014300     05  WS-PRECIO-MAXIMO           PIC S9(05)V9(02).                     
014400     05  WS-PRECIO-MEDIA            PIC S9(05)V9(04).                     
014500     05  WS-PRECIO-DESVIO           PIC S9(05)V9(04).                     
014600     05  WS-SUMA-PRECIOS            PIC S9(09)V9(02).                     
014700     05  WS-SUMA-CUADRADOS          PIC S9(13)V9(04).                     
014800     05  WS-CANT-FALTANTES          PIC 9(05) COMP.                       
014900     05  WS-CANT-DIAS               PIC 9(05) COMP.                       
015000     05  WS-FECHA-ANTERIOR          PIC X(08) VALUE SPACES.               
015100     05  FILLER                     PIC X(10).                            
015200 01  WS-ESTADISTICAS-R REDEFINES WS-ESTADISTICAS.                         
015300     05  WS-TRAZA-ESTADISTICAS      PIC X(56).                            
015400*----------------------------------------------------------------*        
015500*   ESTADO DE LA OPERACION DE CARGA/DESCARGA EN CURS                      
015600*----------------------------------------------------------------*        
015700 01  WS-ESTADO-OPERACION.                                                 
015800     05  WS-NIVEL-ENERGIA           PIC 9(03)V9(04) VALUE ZERO.           
015900     05  WS-PRECIO-ACTUAL           PIC S9(05)V9(02) VALUE ZERO.          
016000     05  WS-OP-TIPO                 PIC X(01) VALUE SPACE.                
016100         88  WS-OP-NINGUNA              VALUE SPACE.                      
016200         88  WS-OP-CARGANDO             VALUE 'C'.                        
016300         88  WS-OP-DESCARGANDO          VALUE 'D'.                        
016400     05  WS-OP-OBJETIVO             PIC 9(03)V9(04) VALUE ZERO.           
016500     05  WS-OP-PRECIO-INICIO        PIC S9(05)V9(02) VALUE ZERO.          
016600     05  WS-OP-CONTADOR             PIC 9(04) COMP VALUE ZERO.            
016700     05  WS-HAY-ULT-CARGA           PIC X(01) VALUE 'N'.                  
016800         88  WS-TIENE-ULT-CARGA         VALUE 'S'.                        
016900         88  WS-SIN-ULT-CARGA           VALUE 'N'.                        
017000     05  WS-ULT-PRECIO-CARGA        PIC S9(05)V9(02) VALUE ZERO.          
017100     05  WS-ULT-PRECIO-DESCARGA     PIC S9(05)V9(02) VALUE ZERO.          
017200     05  FILLER                     PIC X(10).                            
017300 01  WS-ESTADO-OPERACION-R REDEFINES WS-ESTADO-OPERACION.                 
017400     05  WS-TRAZA-ESTADO-OP         PIC X(36).                            
017500*----------------------------------------------------------------*        
017600*   TOTALES ACUMULADOS DE LA OPERATORIA DE TRADIN                         
017700*----------------------------------------------------------------*        
017800 01  WS-TOTALES-TRADING.                                                  
017900     05  WS-TOT-CARGADA             PIC 9(07)V9(04) VALUE ZERO.           
018000     05  WS-TOT-COSTO-CARGA         PIC S9(09)V9(02) VALUE ZERO.          
018100     05  WS-TOT-DESC-BRUTA          PIC 9(07)V9(04) VALUE ZERO.           
018200     05  WS-TOT-DESC-UTIL           PIC 9(07)V9(04) VALUE ZERO.           
018300     05  WS-TOT-PERD-ENERGIA        PIC 9(07)V9(04) VALUE ZERO.           
018400     05  WS-TOT-INGRESO-BRUTO       PIC S9(09)V9(02) VALUE ZERO.          
018500     05  WS-TOT-PERD-EFICIENCIA     PIC S9(09)V9(02) VALUE ZERO.          
018600     05  WS-TOT-INGRESO-DESC        PIC S9(09)V9(02) VALUE ZERO.          
018700     05  WS-TOT-CICLOS              PIC 9(06)V9(01) VALUE ZERO.           
018800     05  FILLER                     PIC X(12).                            
018900 01  WS-TOTALES-TRADING-R REDEFINES WS-TOTALES-TRADING.                   
019000     05  WS-TRAZA-TOTALES-TRADING   PIC X(70).                            
019100 01  WS-RESULTADOS-DERIVADOS.                                             
019200     05  WS-GANANCIA-TOTAL          PIC S9(09)V9(02) VALUE ZERO.          
019300     05  WS-EFIC-INGRESO-PCT        PIC 9(03)V9(01) VALUE ZERO.           
019400     05  WS-EFIC-ENERGIA-PCT        PIC 9(03)V9(01) VALUE ZERO.           
019500     05  FILLER                     PIC X(10).                            
019600*----------------------------------------------------------------*        
019700*   CORTE DE CONTROL DEL RESUMEN DE OPERACIONES (SECCION 3                
019800*----------------------------------------------------------------*        
019900 01  WS-CONTROL-OPERACION.                                                
020000     05  WS-TS-ABIERTA              PIC X(01) VALUE 'N'.                  
020100         88  WS-TS-HAY-OPERACION-ABIERTA VALUE 'S'.                       
020200         88  WS-TS-SIN-OPERACION-ABIERTA VALUE 'N'.                       
020300     05  WS-TS-TIPO                 PIC X(01).                            
020400     05  WS-TS-INICIO-SEQ           PIC 9(07).                            
020500     05  WS-TS-INICIO-ENERGIA       PIC 9(03)V9(04).                      
020600     05  WS-TS-INTERVALOS           PIC 9(06) COMP VALUE ZERO.            
020700     05  WS-HIST-ANT-SEQ            PIC 9(07) VALUE ZERO.                 
020800     05  WS-HIST-ANT-ENERGIA        PIC 9(03)V9(04) VALUE ZERO.           
020900     05  WS-HIST-ANT-ACCION         PIC S9(01) VALUE ZERO.                
021000     05  FILLER                     PIC X(10).                            
021100 01  WS-TOTALES-OPERACIONES.                                              
021200     05  WS-TOT-CANT-CARGAS         PIC 9(05) COMP VALUE ZERO.            
021300     05  WS-TOT-CANT-DESCARGAS      PIC 9(05) COMP VALUE ZERO.            
021400     05  WS-TOT-ENERGIA-OPERADA     PIC 9(07)V9(04) VALUE ZERO.           
021500     05  FILLER                     PIC X(10).                            
021600*----------------------------------------------------------------*        
021700*   ESTADOS DE LOS ARCHIVOS DE LA CORRID                                  
021800*----------------------------------------------------------------*        
021900 01  WS-ESTADOS-ARCHIVO.                                                  
022000     05  FS-PRECIOS                 PIC X(02).                            
022100         88  FS-PRECIOS-OK              VALUE '00'.                       
022200         88  FS-PRECIOS-EOF              VALUE '10'.                      
022300         88  FS-PRECIOS-NFD              VALUE '35'.                      
022400     05  FS-TRANSACC                PIC X(02).                            
022500         88  FS-TRANSACC-OK             VALUE '00'.                       
022600     05  FS-OPERAC                  PIC X(02).                            
022700         88  FS-OPERAC-OK                VALUE '00'.                      
022800     05  FS-ANIOS                   PIC X(02).                            
022900         88  FS-ANIOS-OK                 VALUE '00'.                      
023000     05  FS-REPORTE                 PIC X(02).                            
023100         88  FS-REPORTE-OK               VALUE '00'.                      
023200     05  FS-HISTORIA                PIC X(02).                            
023300         88  FS-HISTORIA-OK              VALUE '00'.                      
023400         88  FS-HISTORIA-EOF             VALUE '10'.                      
023500     05  FILLER                     PIC X(10).                            
023600*----------------------------------------------------------------*        
023700*   INDICES Y CONTADORES DE TRABAJ                                        
023800*----------------------------------------------------------------*        
023900 01  WS-INDICES.                                                          
024000     05  WS-IDX                     PIC 9(05) COMP VALUE ZERO.            
024100     05  WS-IX                      PIC 9(05) COMP VALUE ZERO.            
024200     05  WS-IX-VENT                 PIC 9(05) COMP VALUE ZERO.            
024300     05  WS-I                       PIC 9(02) COMP VALUE ZERO.            
024400     05  WS-ANIO                    PIC 9(02) COMP VALUE ZERO.            
024500     05  WS-VENTANA-TAM             PIC 9(02) COMP VALUE ZERO.            
024600     05  WS-ULT-IDX                 PIC 9(05) COMP VALUE ZERO.            
024700     05  WS-PROX-IDX                PIC 9(05) COMP VALUE ZERO.            
024800     05  FILLER                     PIC X(05).                            
024900 01  WS-AREA-INTERPOLACION.                                               
025000     05  WS-ULT-VALOR               PIC S9(05)V9(02) VALUE ZERO.          
025100     05  WS-PROX-VALOR              PIC S9(05)V9(02) VALUE ZERO.          
025200     05  WS-FRACCION-INTERP         PIC 9(01)V9(06) VALUE ZERO.           
025300     05  FILLER                     PIC X(10).                            
025400*----------------------------------------------------------------*        
025500*   AREA DE LLAMADA A STORSTEP (UN PASO DE CARGA O DESCARGA               
025600*----------------------------------------------------------------*        
025700 01  WS-E-STORSTEP.                                                       
025800     05  WS-SS-TIPO-PASO            PIC X(01).                            
025900     05  WS-SS-SEQ-NO               PIC 9(07).                            
026000     05  WS-SS-INTERVALO            PIC 9(04) COMP.                       
026100     05  WS-SS-PRECIO               PIC S9(05)V9(02).                     
026200     05  WS-SS-NIVEL-ENERGIA        PIC 9(03)V9(04).                      
026300     05  FILLER                     PIC X(05).                            
026400 01  WS-S-STORSTEP.                                                       
026500     05  WS-SS-PASO-EJECUTADO       PIC X(01).                            
026600     05  WS-SS-NUEVO-NIVEL          PIC 9(03)V9(04).                      
026700     05  WS-SS-FLUJO-CAJA           PIC S9(07)V9(02).                     
026800     05  WS-SS-FRACCION-CICLO       PIC 9(01)V9(06).                      
026900     05  WS-SS-TRANSACCION.                                               
027000         10  WS-SS-TX-TYPE              PIC X(01).                        
027100         10  WS-SS-TX-SEQ-NO             PIC 9(07).                       
027200         10  WS-SS-TX-INTERVAL           PIC 9(04).                       
027300         10  WS-SS-TX-PRICE              PIC S9(05)V9(02).                
027400         10  WS-SS-TX-AMOUNT-GROSS       PIC 9(03)V9(04).                 
027500         10  WS-SS-TX-AMOUNT-USABLE      PIC 9(03)V9(04).                 
027600         10  WS-SS-TX-ENERGY-LOSS        PIC 9(03)V9(04).                 
027700         10  WS-SS-TX-CASH-FLOW          PIC S9(07)V9(02).                
027800         10  WS-SS-TX-FEE                PIC 9(05)V9(02).                 
027900         10  WS-SS-TX-ENERGY-LEVEL       PIC 9(03)V9(04).                 
028000         10  FILLER                 PIC X(03).                            
028100*----------------------------------------------------------------*        
028200*   AREA DE LLAMADA A TRDSTRAT (DECISION DE LA ESTRATEGIA                 
028300*----------------------------------------------------------------*        
028400 01  WS-E-TRDSTRAT.                                                       
028500     05  WS-TR-TAM-VENTANA          PIC 9(02) COMP.                       
028600     05  WS-TR-VENTANA OCCURS 6 TIMES.                                    
028700         10  WS-TR-VENTANA-PRECIO       PIC S9(05)V9(02).                 
028800     05  WS-TR-PRECIO-ACTUAL        PIC S9(05)V9(02).                     
028900     05  WS-TR-NIVEL-ENERGIA        PIC 9(03)V9(04).                      
029000     05  WS-TR-HAY-ULT-CARGA        PIC X(01).                            
029100     05  WS-TR-ULT-PRECIO-CARGA     PIC S9(05)V9(02).                     
029200     05  WS-TR-ULT-PRECIO-DESC      PIC S9(05)V9(02).                     
029300     05  FILLER                     PIC X(05).                            
029400 01  WS-S-TRDSTRAT.                                                       
029500     05  WS-TR-DECISION             PIC X(01).                            
029600     05  WS-TR-MONTO-OBJETIVO-SAL   PIC 9(03)V9(04).                      
029700     05  WS-TR-NUEVO-HAY-ULT-CARGA  PIC X(01).                            
029800     05  WS-TR-NUEVO-ULT-PREC-CARGA PIC S9(05)V9(02).                     
029900     05  WS-TR-NUEVO-ULT-PREC-DESC  PIC S9(05)V9(02).                     
030000     05  FILLER                     PIC X(05).                            
030100*----------------------------------------------------------------*        
030200*   AREA DE LLAMADA A ARBECON (ANALISIS ECONOMICO A 15 ANIOS              
030300*----------------------------------------------------------------*        
030400 01  WS-E-ARBECON.                                                        
030500     05  WS-AE-GANANCIA-ANUAL       PIC S9(07)V9(02).                     
030600     05  WS-AE-CICLOS-MEDIDOS       PIC 9(06)V9(01).                      
030700     05  WS-AE-HAY-CICLOS-MEDIDOS   PIC X(01).                            
030800         88  WS-AE-TIENE-CICLOS-MEDIDOS  VALUE 'S'.                       
030900         88  WS-AE-SIN-CICLOS-MEDIDOS    VALUE 'N'.                       
031000     05  FILLER                     PIC X(05).                            
031100 01  WS-S-ARBECON.                                                        
031200     05  WS-AE-TABLA-ANIOS OCCURS 15 TIMES.                               
031300         10  WS-AE-YR-YEAR               PIC 9(02).                       
031400         10  WS-AE-YR-CUM-CYCLES         PIC 9(06)V9(01).                 
031500         10  WS-AE-YR-CAPACITY-PCT       PIC 9(03)V9(02).                 
031600         10  WS-AE-YR-CAPACITY-MWH       PIC 9(03)V9(04).                 
031700         10  WS-AE-YR-REVENUE            PIC S9(09)V9(02).                
031800         10  WS-AE-YR-CYCLES             PIC 9(06)V9(01).                 
031900         10  WS-AE-YR-OPEX               PIC 9(09)V9(02).                 
032000         10  WS-AE-YR-CASH-FLOW          PIC S9(09)V9(02).                
032100         10  WS-AE-YR-CUM-CASH-FLOW      PIC S9(09)V9(02).                
032200     05  WS-AE-RESUMEN.                                                   
032300         10  WS-AE-ES-CAPEX-BATTERY      PIC 9(09)V9(02).                 
032400         10  WS-AE-ES-CAPEX-INVERTER     PIC 9(09)V9(02).                 
032500         10  WS-AE-ES-CAPEX-BASE         PIC 9(09)V9(02).                 
032600         10  WS-AE-ES-CAPEX-ADDITIONAL   PIC 9(09)V9(02).                 
032700         10  WS-AE-ES-CAPEX-TOTAL        PIC 9(09)V9(02).                 
032800         10  WS-AE-ES-OPEX-MAINTENANCE   PIC 9(09)V9(02).                 
032900         10  WS-AE-ES-OPEX-INSURANCE     PIC 9(09)V9(02).                 
033000         10  WS-AE-ES-OPEX-CAP-MAINT     PIC 9(09)V9(02).                 
033100         10  WS-AE-ES-OPEX-TOTAL         PIC 9(09)V9(02).                 
033200         10  WS-AE-ES-TOTAL-REVENUE      PIC S9(09)V9(02).                
033300         10  WS-AE-ES-AVG-REVENUE        PIC S9(09)V9(02).                
033400         10  WS-AE-ES-FINAL-CAP-PCT      PIC 9(03)V9(02).                 
033500         10  WS-AE-ES-NPV                PIC S9(09)V9(02).                
033600         10  WS-AE-ES-PAYBACK-YEAR       PIC 9(02).                       
033700         10  WS-AE-ES-BEYOND-HORIZON     PIC X(01).                       
033800         10  WS-AE-ES-LCOS               PIC 9(05)V9(02).                 
033900         10  WS-AE-ES-LCOS-CAPEX-PART    PIC 9(05)V9(02).                 
034000         10  WS-AE-ES-LCOS-OPEX-PART     PIC 9(05)V9(02).                 
034100         10  WS-AE-ES-THROUGHPUT-MWH     PIC 9(06)V9(01).                 
034200         10  FILLER                 PIC X(05).                            
034300*----------------------------------------------------------------*        
034400*   RESUMEN ECONOMICO FINAL A IMPRIMIR (SECCION 5                         
034500*----------------------------------------------------------------*        
034600     COPY ECONSUM.                                                        
034700*----------------------------------------------------------------*        
034800*   LINEAS DE IMPRESION DEL REPORTE FINA                                  
034900*----------------------------------------------------------------*        
035000     COPY RPTLINES.                                                       
035100*----------------------------------------------------------------*        
035200*   77-LEVELS DE CONTROL GENERAL DEL PROGRAMA (ESARB-072)                 
035300*----------------------------------------------------------------*        
035400 77  WS-CONTADOR-LLAMADAS           PIC 9(06) COMP VALUE ZERO.            
035500 77  WS-SW-TRAZA-ACTIVA             PIC X(01) VALUE 'N'.                  
035600 PROCEDURE DIVISION.                                                      
035700 0000-ARBISIM-PRINCIPAL.                                                  
035800     PERFORM 1000-INICIAR-PROGRAMA                                        
035900         THRU 1000-INICIAR-PROGRAMA-FIN.                                  
036000     PERFORM 1300-CARGAR-PRECIOS                                          
036100         THRU 1300-CARGAR-PRECIOS-FIN.                                    
036200     PERFORM 1400-REPARAR-PRECIOS                                         
036300         THRU 1400-REPARAR-PRECIOS-FIN.                                   
036400     PERFORM 1500-CALC-ESTADISTICAS                                       
036500         THRU 1500-CALC-ESTADISTICAS-FIN.                                 
036600     PERFORM 2000-PROCESAR-INTERVALO                                      
036700         THRU 2000-PROCESAR-INTERVALO-FIN                                 
036800         VARYING WS-IDX FROM 1 BY 1                                       
036900         UNTIL WS-IDX > WS-CANT-PRECIOS.                                  
037000     PERFORM 3000-CALC-DERIVADOS                                          
037100         THRU 3000-CALC-DERIVADOS-FIN.                                    
037200     PERFORM 4000-RESUMIR-OPERACIONES                                     
037300         THRU 4000-RESUMIR-OPERACIONES-FIN.                               
037400     PERFORM 4500-LLAMAR-ECONOMIA                                         
037500         THRU 4500-LLAMAR-ECONOMIA-FIN.                                   
037600     PERFORM 5000-IMPRIMIR-REPORTE                                        
037700         THRU 5000-IMPRIMIR-REPORTE-FIN.                                  
037800     PERFORM 9000-FINALIZAR-PROGRAMA                                      
037900         THRU 9000-FINALIZAR-PROGRAMA-FIN.                                
038000     DISPLAY 'ARBISIM - FIN DE CORRIDA - REGISTROS: '                     
038100         WS-CANT-PRECIOS.                                                 
038200     STOP RUN.                                                            
038300*----------------------------------------------------------------*        
038400*   1000  INICIO DE CORRIDA - APERTURA E INICIALIZACIO                    
038500*----------------------------------------------------------------*        
038600 1000-INICIAR-PROGRAMA.                                                   
038700     PERFORM 1100-ABRIR-ARCHIVOS                                          
038800         THRU 1100-ABRIR-ARCHIVOS-FIN.                                    
038900     PERFORM 1200-INICIALIZAR-VARIABLES                                   
039000         THRU 1200-INICIALIZAR-VARIABLES-FIN.                             
039100 1000-INICIAR-PROGRAMA-FIN.                                               
039200     EXIT.                                                                
039300 1100-ABRIR-ARCHIVOS.                                                     
039400     PERFORM 1110-ABRIR-ENT-PRECIOS                                       
039500         THRU 1110-ABRIR-ENT-PRECIOS-FIN.                                 
039600     PERFORM 1120-ABRIR-SAL-TRANSACC                                      
039700         THRU 1120-ABRIR-SAL-TRANSACC-FIN.                                
039800     PERFORM 1130-ABRIR-SAL-OPERAC                                        
039900         THRU 1130-ABRIR-SAL-OPERAC-FIN.                                  
040000     PERFORM 1140-ABRIR-SAL-ANIOS                                         
040100         THRU 1140-ABRIR-SAL-ANIOS-FIN.                                   
040200     PERFORM 1150-ABRIR-SAL-REPORTE                                       
040300         THRU 1150-ABRIR-SAL-REPORTE-FIN.                                 
040400     PERFORM 1160-ABRIR-HIST-SALIDA                                       
040500         THRU 1160-ABRIR-HIST-SALIDA-FIN.                                 
040600 1100-ABRIR-ARCHIVOS-FIN.                                                 
040700     EXIT.                                                                
040800 1110-ABRIR-ENT-PRECIOS.                                                  
040900     OPEN INPUT ENT-PRECIOS.                                              
041000     EVALUATE TRUE                                                        
041100         WHEN FS-PRECIOS-OK                                               
041200             CONTINUE                                                     
041300         WHEN FS-PRECIOS-NFD                                              
041400             DISPLAY 'ARBISIM - NO EXISTE EL ARCHIVO DE PRECIOS'          
041500             STOP RUN                                                     
041600         WHEN OTHER                                                       
041700             DISPLAY 'ARBISIM - ERROR AL ABRIR PRECIOS: '                 
041800                 FS-PRECIOS                                               
041900             STOP RUN                                                     
042000     END-EVALUATE.                                                        
042100 1110-ABRIR-ENT-PRECIOS-FIN.                                              
042200     EXIT.                                                                
042300 1120-ABRIR-SAL-TRANSACC.                                                 
042400     OPEN OUTPUT SAL-TRANSACCIONES.                                       
042500     IF NOT FS-TRANSACC-OK                                                
042600         DISPLAY 'ARBISIM - ERROR AL ABRIR TRANSACCIONES: '               
042700             FS-TRANSACC                                                  
042800         STOP RUN                                                         
042900     END-IF.                                                              
043000 1120-ABRIR-SAL-TRANSACC-FIN.                                             
043100     EXIT.                                                                
043200 1130-ABRIR-SAL-OPERAC.                                                   
043300     OPEN OUTPUT SAL-OPERACIONES.                                         
043400     IF NOT FS-OPERAC-OK                                                  
043500         DISPLAY 'ARBISIM - ERROR AL ABRIR OPERACIONES: '                 
043600             FS-OPERAC                                                    
043700         STOP RUN                                                         
043800     END-IF.                                                              
043900 1130-ABRIR-SAL-OPERAC-FIN.                                               
044000     EXIT.                                                                
044100 1140-ABRIR-SAL-ANIOS.                                                    
044200     OPEN OUTPUT SAL-ANIOS.                                               
044300     IF NOT FS-ANIOS-OK                                                   
044400         DISPLAY 'ARBISIM - ERROR AL ABRIR ANIOS: ' FS-ANIOS              
044500         STOP RUN                                                         
044600     END-IF.                                                              
044700 1140-ABRIR-SAL-ANIOS-FIN.                                                
044800     EXIT.                                                                
044900 1150-ABRIR-SAL-REPORTE.                                                  
045000     OPEN OUTPUT SAL-REPORTE.                                             
045100     IF NOT FS-REPORTE-OK                                                 
045200         DISPLAY 'ARBISIM - ERROR AL ABRIR REPORTE: '                     
045300             FS-REPORTE                                                   
045400         STOP RUN                                                         
045500     END-IF.                                                              
045600 1150-ABRIR-SAL-REPORTE-FIN.                                              
045700     EXIT.                                                                
045800 1160-ABRIR-HIST-SALIDA.                                                  
045900     OPEN OUTPUT WS-HIST-FILE.                                            
046000     IF NOT FS-HISTORIA-OK                                                
046100         DISPLAY 'ARBISIM - ERROR AL ABRIR HISTORIA: '                    
046200             FS-HISTORIA                                                  
046300         STOP RUN                                                         
046400     END-IF.                                                              
046500 1160-ABRIR-HIST-SALIDA-FIN.                                              
046600     EXIT.                                                                
046700 1200-INICIALIZAR-VARIABLES.                                              
046800     INITIALIZE WS-ESTADISTICAS WS-ESTADO-OPERACION                       
046900         WS-TOTALES-TRADING WS-RESULTADOS-DERIVADOS                       
047000         WS-CONTROL-OPERACION WS-TOTALES-OPERACIONES.                     
047100     MOVE 99999.99 TO WS-PRECIO-MINIMO.                                   
047200     MOVE -99999.99 TO WS-PRECIO-MAXIMO.                                  
047300     SET WS-SIN-ULT-CARGA TO TRUE.                                        
047400     MOVE SPACE TO WS-OP-TIPO.                                            
047500     SET WS-TS-SIN-OPERACION-ABIERTA TO TRUE.                             
047600 1200-INICIALIZAR-VARIABLES-FIN.                                          
047700     EXIT.                                                                
047800*----------------------------------------------------------------*        
047900*   1300  LECTURA DE LA TARIFA DE PRECIOS (PRICE-LOADER                   
048000*----------------------------------------------------------------*        
048100 1300-CARGAR-PRECIOS.                                                     
048200     PERFORM 1310-LEER-UN-PRECIO                                          
048300         THRU 1310-LEER-UN-PRECIO-FIN                                     
048400         UNTIL FS-PRECIOS-EOF.                                            
048500 1300-CARGAR-PRECIOS-FIN.                                                 
048600     EXIT.                                                                
048700 1310-LEER-UN-PRECIO.                                                     
048800     READ ENT-PRECIOS.                                                    
048900     EVALUATE TRUE                                                        
049000         WHEN FS-PRECIOS-OK                                               
049100             PERFORM 1320-AGREGAR-FILA-TABLA                              
049200                 THRU 1320-AGREGAR-FILA-TABLA-FIN                         
049300         WHEN FS-PRECIOS-EOF                                              
049400             CONTINUE                                                     
049500         WHEN OTHER                                                       
049600             DISPLAY 'ARBISIM - ERROR AL LEER PRECIOS: '                  
049700                 FS-PRECIOS                                               
049800             STOP RUN                                                     
049900     END-EVALUATE.                                                        
050000 1310-LEER-UN-PRECIO-FIN.                                                 
050100     EXIT.                                                                
050200 1320-AGREGAR-FILA-TABLA.                                                 
050300     ADD 1 TO WS-CANT-PRECIOS.                                            
050400     MOVE PR-SEQ-NO TO TP-SEQ-NO (WS-CANT-PRECIOS).                       
050500     MOVE PR-DATE TO TP-FECHA (WS-CANT-PRECIOS).                          
050600     MOVE ZERO TO TP-SIG-IDX (WS-CANT-PRECIOS).                           
050700     MOVE ZERO TO TP-SIG-VALOR (WS-CANT-PRECIOS).                         
050800     MOVE PR-PRICE-ALFA TO WS-PC-TEXTO.                                   
050900     IF WS-PC-TEXTO = SPACES                                              
051000         SET TP-ES-FALTANTE (WS-CANT-PRECIOS) TO TRUE                     
051100         MOVE ZERO TO TP-PRECIO (WS-CANT-PRECIOS)                         
051200     ELSE                                                                 
051300         SET TP-NO-FALTANTE (WS-CANT-PRECIOS) TO TRUE                     
051400         MOVE WS-PC-NUMERO TO TP-PRECIO (WS-CANT-PRECIOS)                 
051500     END-IF.                                                              
051600 1320-AGREGAR-FILA-TABLA-FIN.                                             
051700     EXIT.                                                                
051800*----------------------------------------------------------------*        
051900*   1400  REPARACION DE PRECIOS FALTANTES POR INTERPOLACIO                
052000*   (SE ASUME LA TARIFA ORDENADA POR SECUENCIA, COMO LA ENTREG            
052100*   EL AREA DE DESPACHO)                                                  
052200*----------------------------------------------------------------*        
052300 1400-REPARAR-PRECIOS.                                                    
052400     MOVE ZERO TO WS-PROX-IDX WS-PROX-VALOR.                              
052500     PERFORM 1410-PASE-ATRAS                                              
052600         THRU 1410-PASE-ATRAS-FIN                                         
052700         VARYING WS-IX FROM WS-CANT-PRECIOS BY -1                         
052800         UNTIL WS-IX < 1.                                                 
052900     MOVE ZERO TO WS-ULT-IDX WS-ULT-VALOR.                                
053000     PERFORM 1420-PASE-ADELANTE                                           
053100         THRU 1420-PASE-ADELANTE-FIN                                      
053200         VARYING WS-IX FROM 1 BY 1                                        
053300         UNTIL WS-IX > WS-CANT-PRECIOS.                                   
053400 1400-REPARAR-PRECIOS-FIN.                                                
053500     EXIT.                                                                
053600 1410-PASE-ATRAS.                                                         
053700     IF TP-NO-FALTANTE (WS-IX)                                            
053800         MOVE WS-IX TO WS-PROX-IDX                                        
053900         MOVE TP-PRECIO (WS-IX) TO WS-PROX-VALOR                          
054000     ELSE                                                                 
054100         MOVE WS-PROX-IDX TO TP-SIG-IDX (WS-IX)                           
054200         MOVE WS-PROX-VALOR TO TP-SIG-VALOR (WS-IX)                       
054300     END-IF.                                                              
054400 1410-PASE-ATRAS-FIN.                                                     
054500     EXIT.                                                                
054600 1420-PASE-ADELANTE.                                                      
054700     IF TP-NO-FALTANTE (WS-IX)                                            
054800         MOVE WS-IX TO WS-ULT-IDX                                         
054900         MOVE TP-PRECIO (WS-IX) TO WS-ULT-VALOR                           
055000     ELSE                                                                 
055100         PERFORM 1430-INTERPOLAR-FILA                                     
055200             THRU 1430-INTERPOLAR-FILA-FIN                                
055300     END-IF.                                                              
055400 1420-PASE-ADELANTE-FIN.                                                  
055500     EXIT.                                                                
055600 1430-INTERPOLAR-FILA.                                                    
055700     EVALUATE TRUE                                                        
055800         WHEN WS-ULT-IDX > 0 AND TP-SIG-IDX (WS-IX) > 0                   
055900             COMPUTE WS-FRACCION-INTERP ROUNDED =                         
056000                 (WS-IX - WS-ULT-IDX) /                                   
056100                 (TP-SIG-IDX (WS-IX) - WS-ULT-IDX)                        
056200             COMPUTE TP-PRECIO (WS-IX) ROUNDED =                          
056300                 WS-ULT-VALOR + WS-FRACCION-INTERP *                      
056400                 (TP-SIG-VALOR (WS-IX) - WS-ULT-VALOR)                    
056500         WHEN WS-ULT-IDX = 0                                              
056600             MOVE TP-SIG-VALOR (WS-IX) TO TP-PRECIO (WS-IX)               
056700         WHEN OTHER                                                       
056800             MOVE WS-ULT-VALOR TO TP-PRECIO (WS-IX)                       
056900     END-EVALUATE.                                                        
057000 1430-INTERPOLAR-FILA-FIN.                                                
057100     EXIT.                                                                
057200*----------------------------------------------------------------*        
057300*   1500  ESTADISTICAS DE LA SERIE YA REPARADA                   *        
057400*----------------------------------------------------------------*        
057500 1500-CALC-ESTADISTICAS.                                                  
057600     MOVE ZERO TO WS-SUMA-PRECIOS WS-SUMA-CUADRADOS.                      
057700     MOVE ZERO TO WS-CANT-FALTANTES WS-CANT-DIAS.                         
057800     MOVE SPACES TO WS-FECHA-ANTERIOR.                                    
057900     PERFORM 1510-ACUM-UNA-FILA                                           
058000         THRU 1510-ACUM-UNA-FILA-FIN                                      
058100         VARYING WS-IX FROM 1 BY 1                                        
058200         UNTIL WS-IX > WS-CANT-PRECIOS.                                   
058300     IF WS-CANT-PRECIOS > 0                                               
058400         COMPUTE WS-PRECIO-MEDIA ROUNDED =                                
058500             WS-SUMA-PRECIOS / WS-CANT-PRECIOS                            
058600     END-IF.                                                              
058700     PERFORM 1520-CALC-DESVIO                                             
058800         THRU 1520-CALC-DESVIO-FIN.                                       
058900 1500-CALC-ESTADISTICAS-FIN.                                              
059000     EXIT.                                                                
059100 1510-ACUM-UNA-FILA.                                                      
059200     IF TP-PRECIO (WS-IX) < WS-PRECIO-MINIMO                              
059300         MOVE TP-PRECIO (WS-IX) TO WS-PRECIO-MINIMO                       
059400     END-IF.                                                              
059500     IF TP-PRECIO (WS-IX) > WS-PRECIO-MAXIMO                              
059600         MOVE TP-PRECIO (WS-IX) TO WS-PRECIO-MAXIMO                       
059700     END-IF.                                                              
059800     ADD TP-PRECIO (WS-IX) TO WS-SUMA-PRECIOS.                            
059900     COMPUTE WS-SUMA-CUADRADOS ROUNDED =                                  
060000         WS-SUMA-CUADRADOS + TP-PRECIO (WS-IX) ** 2.                      
060100     IF TP-ES-FALTANTE (WS-IX)                                            
060200         ADD 1 TO WS-CANT-FALTANTES                                       
060300     END-IF.                                                              
060400     IF TP-FECHA (WS-IX) NOT = WS-FECHA-ANTERIOR                          
060500         ADD 1 TO WS-CANT-DIAS                                            
060600         MOVE TP-FECHA (WS-IX) TO WS-FECHA-ANTERIOR                       
060700     END-IF.                                                              
060800 1510-ACUM-UNA-FILA-FIN.                                                  
060900     EXIT.                                                                
061000 1520-CALC-DESVIO.                                                        
061100     IF WS-CANT-PRECIOS > 1                                               
061200         COMPUTE WS-PRECIO-DESVIO ROUNDED =                               
061300             ((WS-SUMA-CUADRADOS -                                        
061400             WS-CANT-PRECIOS * WS-PRECIO-MEDIA ** 2) /                    
061500             (WS-CANT-PRECIOS - 1)) ** 0.5                                
061600     ELSE                                                                 
061700         MOVE ZERO TO WS-PRECIO-DESVIO                                    
061800     END-IF.                                                              
061900 1520-CALC-DESVIO-FIN.                                                    
062000     EXIT.                                                                
062100*----------------------------------------------------------------*        
062200*   2000  BUCLE PRINCIPAL - UN INTERVALO HORARIO POR VUELT                
062300*----------------------------------------------------------------*        
062400 2000-PROCESAR-INTERVALO.                                                 
062500     MOVE TP-PRECIO (WS-IDX) TO WS-PRECIO-ACTUAL.                         
062600     IF WS-OP-NINGUNA                                                     
062700         PERFORM 2300-TOMAR-DECISION                                      
062800             THRU 2300-TOMAR-DECISION-FIN                                 
062900         PERFORM 2150-ESCRIBIR-HISTORIA                                   
063000             THRU 2150-ESCRIBIR-HISTORIA-FIN                              
063100         IF NOT WS-OP-NINGUNA                                             
063200             PERFORM 2500-EJECUTAR-PASO                                   
063300                 THRU 2500-EJECUTAR-PASO-FIN                              
063400         END-IF                                                           
063500     ELSE                                                                 
063600         PERFORM 2150-ESCRIBIR-HISTORIA                                   
063700             THRU 2150-ESCRIBIR-HISTORIA-FIN                              
063800         PERFORM 2200-CONTINUAR-OPERACION                                 
063900             THRU 2200-CONTINUAR-OPERACION-FIN                            
064000     END-IF.                                                              
064100 2000-PROCESAR-INTERVALO-FIN.                                             
064200     EXIT.                                                                
064300 2150-ESCRIBIR-HISTORIA.                                                  
064400     MOVE TP-SEQ-NO (WS-IDX) TO EH-SEQ-NO.                                
064500     MOVE WS-NIVEL-ENERGIA TO EH-ENERGY-LEVEL.                            
064600     EVALUATE TRUE                                                        
064700         WHEN WS-OP-CARGANDO                                              
064800             MOVE 1 TO EH-ACTION                                          
064900         WHEN WS-OP-DESCARGANDO                                           
065000             MOVE -1 TO EH-ACTION                                         
065100         WHEN OTHER                                                       
065200             MOVE 0 TO EH-ACTION                                          
065300     END-EVALUATE.                                                        
065400     WRITE WS-HIST-REG.                                                   
065500 2150-ESCRIBIR-HISTORIA-FIN.                                              
065600     EXIT.                                                                
065700 2200-CONTINUAR-OPERACION.                                                
065800     EVALUATE TRUE                                                        
065900         WHEN WS-OP-CARGANDO                                              
066000             PERFORM 2210-CONTINUAR-CARGA                                 
066100                 THRU 2210-CONTINUAR-CARGA-FIN                            
066200         WHEN WS-OP-DESCARGANDO                                           
066300             PERFORM 2220-CONTINUAR-DESCARGA                              
066400                 THRU 2220-CONTINUAR-DESCARGA-FIN                         
066500     END-EVALUATE.                                                        
066600 2200-CONTINUAR-OPERACION-FIN.                                            
066700     EXIT.                                                                
066800 2210-CONTINUAR-CARGA.                                                    
066900     IF WS-NIVEL-ENERGIA NOT <                                            
067000             WS-OP-OBJETIVO - WS-TOLERANCIA-ENERGIA                       
067100         MOVE SPACE TO WS-OP-TIPO                                         
067200         GO TO 2210-CONTINUAR-CARGA-FIN                                   
067300     END-IF.                                                              
067400     PERFORM 2500-EJECUTAR-PASO                                           
067500         THRU 2500-EJECUTAR-PASO-FIN.                                     
067600 2210-CONTINUAR-CARGA-FIN.                                                
067700     EXIT.                                                                
067800 2220-CONTINUAR-DESCARGA.                                                 
067900     IF WS-NIVEL-ENERGIA NOT >                                            
068000             WS-OP-OBJETIVO + WS-TOLERANCIA-ENERGIA                       
068100         MOVE WS-PRECIO-ACTUAL TO WS-ULT-PRECIO-DESCARGA                  
068200         SET WS-SIN-ULT-CARGA TO TRUE                                     
068300         MOVE SPACE TO WS-OP-TIPO                                         
068400         GO TO 2220-CONTINUAR-DESCARGA-FIN                                
068500     END-IF.                                                              
068600     PERFORM 2500-EJECUTAR-PASO                                           
068700         THRU 2500-EJECUTAR-PASO-FIN.                                     
068800 2220-CONTINUAR-DESCARGA-FIN.                                             
068900     EXIT.                                                                
069000*----------------------------------------------------------------*        
069100*   2300  CONSULTA A TRDSTRAT PARA TOMAR UNA NUEVA DECISIO                
069200*----------------------------------------------------------------*        
069300 2300-TOMAR-DECISION.                                                     
069400     PERFORM 2310-ARMAR-VENTANA                                           
069500         THRU 2310-ARMAR-VENTANA-FIN.                                     
069600     MOVE WS-PRECIO-ACTUAL TO WS-TR-PRECIO-ACTUAL.                        
069700     MOVE WS-NIVEL-ENERGIA TO WS-TR-NIVEL-ENERGIA.                        
069800     MOVE WS-HAY-ULT-CARGA TO WS-TR-HAY-ULT-CARGA.                        
069900     MOVE WS-ULT-PRECIO-CARGA TO WS-TR-ULT-PRECIO-CARGA.                  
070000     MOVE WS-ULT-PRECIO-DESCARGA TO WS-TR-ULT-PRECIO-DESC.                
070100     CALL 'TRDSTRAT' USING WS-E-TRDSTRAT WS-S-TRDSTRAT.                   
070200     MOVE WS-TR-NUEVO-HAY-ULT-CARGA TO WS-HAY-ULT-CARGA.                  
070300     MOVE WS-TR-NUEVO-ULT-PREC-CARGA TO WS-ULT-PRECIO-CARGA.              
070400     MOVE WS-TR-NUEVO-ULT-PREC-DESC TO WS-ULT-PRECIO-DESCARGA.            
070500     EVALUATE WS-TR-DECISION                                              
070600         WHEN 'C'                                                         
070700             PERFORM 2330-ARMAR-COMPRA                                    
070800                 THRU 2330-ARMAR-COMPRA-FIN                               
070900         WHEN 'D'                                                         
071000             PERFORM 2340-ARMAR-VENTA                                     
071100                 THRU 2340-ARMAR-VENTA-FIN                                
071200         WHEN OTHER                                                       
071300             MOVE SPACE TO WS-OP-TIPO                                     
071400     END-EVALUATE.                                                        
071500 2300-TOMAR-DECISION-FIN.                                                 
071600     EXIT.                                                                
071700 2310-ARMAR-VENTANA.                                                      
071800     COMPUTE WS-VENTANA-TAM =                                             
071900         WS-CANT-PRECIOS - WS-IDX + 1.                                    
072000     IF WS-VENTANA-TAM > 6                                                
072100         MOVE 6 TO WS-VENTANA-TAM                                         
072200     END-IF.                                                              
072300     MOVE WS-VENTANA-TAM TO WS-TR-TAM-VENTANA.                            
072400     PERFORM 2320-COPIAR-FILA-VENTANA                                     
072500         THRU 2320-COPIAR-FILA-VENTANA-FIN                                
072600         VARYING WS-I FROM 1 BY 1                                         
072700         UNTIL WS-I > WS-VENTANA-TAM.                                     
072800 2310-ARMAR-VENTANA-FIN.                                                  
072900     EXIT.                                                                
073000 2320-COPIAR-FILA-VENTANA.                                                
073100     COMPUTE WS-IX-VENT = WS-IDX + WS-I - 1.                              
073200     MOVE TP-PRECIO (WS-IX-VENT)                                          
073300         TO WS-TR-VENTANA-PRECIO (WS-I).                                  
073400 2320-COPIAR-FILA-VENTANA-FIN.                                            
073500     EXIT.                                                                
073600 2330-ARMAR-COMPRA.                                                       
073700     COMPUTE WS-OP-OBJETIVO ROUNDED =                                     
073800         WS-NIVEL-ENERGIA + WS-TR-MONTO-OBJETIVO-SAL.                     
073900     IF WS-OP-OBJETIVO > WS-CAPACIDAD-MWH                                 
074000         MOVE WS-CAPACIDAD-MWH TO WS-OP-OBJETIVO                          
074100     END-IF.                                                              
074200     MOVE WS-PRECIO-ACTUAL TO WS-OP-PRECIO-INICIO.                        
074300     MOVE ZERO TO WS-OP-CONTADOR.                                         
074400     SET WS-OP-CARGANDO TO TRUE.                                          
074500 2330-ARMAR-COMPRA-FIN.                                                   
074600     EXIT.                                                                
074700 2340-ARMAR-VENTA.                                                        
074800     COMPUTE WS-OP-OBJETIVO ROUNDED =                                     
074900         WS-NIVEL-ENERGIA - WS-TR-MONTO-OBJETIVO-SAL.                     
075000     IF WS-OP-OBJETIVO < ZERO                                             
075100         MOVE ZERO TO WS-OP-OBJETIVO                                      
075200     END-IF.                                                              
075300     MOVE WS-PRECIO-ACTUAL TO WS-OP-PRECIO-INICIO.                        
075400     MOVE ZERO TO WS-OP-CONTADOR.                                         
075500     SET WS-OP-DESCARGANDO TO TRUE.                                       
075600 2340-ARMAR-VENTA-FIN.                                                    
075700     EXIT.                                                                
075800*----------------------------------------------------------------*        
075900*   2500  EJECUCION DE UN PASO DE LA OPERACION EN STORSTE                 
076000*----------------------------------------------------------------*        
076100 2500-EJECUTAR-PASO.                                                      
076200     MOVE WS-OP-TIPO TO WS-SS-TIPO-PASO.                                  
076300     MOVE TP-SEQ-NO (WS-IDX) TO WS-SS-SEQ-NO.                             
076400     MOVE WS-OP-CONTADOR TO WS-SS-INTERVALO.                              
076500     MOVE WS-OP-PRECIO-INICIO TO WS-SS-PRECIO.                            
076600     MOVE WS-NIVEL-ENERGIA TO WS-SS-NIVEL-ENERGIA.                        
076700     CALL 'STORSTEP' USING WS-E-STORSTEP WS-S-STORSTEP.                   
076800     IF WS-SS-PASO-EJECUTADO = 'S'                                        
076900         MOVE WS-SS-NUEVO-NIVEL TO WS-NIVEL-ENERGIA                       
077000         ADD 1 TO WS-OP-CONTADOR                                          
077100         PERFORM 2510-ACUMULAR-PASO                                       
077200             THRU 2510-ACUMULAR-PASO-FIN                                  
077300         PERFORM 2520-GRABAR-TRANSACCION                                  
077400             THRU 2520-GRABAR-TRANSACCION-FIN                             
077500     ELSE                                                                 
077600         MOVE SPACE TO WS-OP-TIPO                                         
077700     END-IF.                                                              
077800 2500-EJECUTAR-PASO-FIN.                                                  
077900     EXIT.                                                                
078000 2510-ACUMULAR-PASO.                                                      
078100     EVALUATE WS-SS-TX-TYPE                                               
078200         WHEN 'C'                                                         
078300             ADD WS-SS-TX-AMOUNT-GROSS TO WS-TOT-CARGADA                  
078400             COMPUTE WS-TOT-COSTO-CARGA ROUNDED =                         
078500                 WS-TOT-COSTO-CARGA - WS-SS-TX-CASH-FLOW                  
078600         WHEN 'D'                                                         
078700             ADD WS-SS-TX-AMOUNT-GROSS TO WS-TOT-DESC-BRUTA               
078800             ADD WS-SS-TX-AMOUNT-USABLE TO WS-TOT-DESC-UTIL               
078900             ADD WS-SS-TX-ENERGY-LOSS TO WS-TOT-PERD-ENERGIA              
079000             ADD WS-SS-TX-CASH-FLOW TO WS-TOT-INGRESO-DESC                
079100             COMPUTE WS-TOT-INGRESO-BRUTO ROUNDED =                       
079200                 WS-TOT-INGRESO-BRUTO +                                   
079300                 (WS-SS-TX-AMOUNT-GROSS * WS-SS-TX-PRICE)                 
079400             COMPUTE WS-TOT-PERD-EFICIENCIA ROUNDED =                     
079500                 WS-TOT-PERD-EFICIENCIA +                                 
079600                 ((WS-SS-TX-AMOUNT-GROSS * WS-SS-TX-PRICE) -              
079700                 (WS-SS-TX-AMOUNT-USABLE * WS-SS-TX-PRICE))               
079800             ADD WS-SS-FRACCION-CICLO TO WS-TOT-CICLOS                    
079900     END-EVALUATE.                                                        
080000 2510-ACUMULAR-PASO-FIN.                                                  
080100     EXIT.                                                                
080200 2520-GRABAR-TRANSACCION.                                                 
080300     MOVE WS-SS-TX-TYPE TO TX-TYPE.                                       
080400     MOVE WS-SS-TX-SEQ-NO TO TX-SEQ-NO.                                   
080500     MOVE WS-SS-TX-INTERVAL TO TX-INTERVAL.                               
080600     MOVE WS-SS-TX-PRICE TO TX-PRICE.                                     
080700     MOVE WS-SS-TX-AMOUNT-GROSS TO TX-AMOUNT-GROSS.                       
080800     MOVE WS-SS-TX-AMOUNT-USABLE TO TX-AMOUNT-USABLE.                     
080900     MOVE WS-SS-TX-ENERGY-LOSS TO TX-ENERGY-LOSS.                         
081000     MOVE WS-SS-TX-CASH-FLOW TO TX-CASH-FLOW.                             
081100     MOVE WS-SS-TX-FEE TO TX-FEE.                                         
081200     MOVE WS-SS-TX-ENERGY-LEVEL TO TX-ENERGY-LEVEL.                       
081300     WRITE WS-SAL-TRANSACCION.                                            
081400 2520-GRABAR-TRANSACCION-FIN.                                             
081500     EXIT.                                                                
081600*----------------------------------------------------------------*        
081700*   3000  RESULTADOS DERIVADOS (GANANCIA Y EFICIENCIAS                    
081800*----------------------------------------------------------------*        
081900 3000-CALC-DERIVADOS.                                                     
082000     COMPUTE WS-GANANCIA-TOTAL ROUNDED =                                  
082100         WS-TOT-INGRESO-DESC - WS-TOT-COSTO-CARGA.                        
082200     IF WS-TOT-INGRESO-BRUTO > ZERO                                       
082300         COMPUTE WS-EFIC-INGRESO-PCT ROUNDED =                            
082400             ((WS-TOT-INGRESO-BRUTO - WS-TOT-PERD-EFICIENCIA)             
082500             / WS-TOT-INGRESO-BRUTO) * 100                                
082600     ELSE                                                                 
082700         MOVE ZERO TO WS-EFIC-INGRESO-PCT                                 
082800     END-IF.                                                              
082900     IF WS-TOT-CARGADA > ZERO                                             
083000         COMPUTE WS-EFIC-ENERGIA-PCT ROUNDED =                            
083100             (WS-TOT-DESC-UTIL / WS-TOT-CARGADA) * 100                    
083200     ELSE                                                                 
083300         MOVE ZERO TO WS-EFIC-ENERGIA-PCT                                 
083400     END-IF.                                                              
083500 3000-CALC-DERIVADOS-FIN.                                                 
083600     EXIT.                                                                
083700*----------------------------------------------------------------*        
083800*   4000  RESUMEN DE OPERACIONES - RELEE EL HISTORIAL D                   
083900*   ENERGIA Y LO AGRUPA POR CORTE DE CONTROL (SECCION 3                   
084000*----------------------------------------------------------------*        
084100 4000-RESUMIR-OPERACIONES.                                                
084200     CLOSE WS-HIST-FILE.                                                  
084300     OPEN INPUT WS-HIST-FILE.                                             
084400     IF NOT FS-HISTORIA-OK                                                
084500         DISPLAY 'ARBISIM - ERROR AL REABRIR HISTORIA: '                  
084600             FS-HISTORIA                                                  
084700         STOP RUN                                                         
084800     END-IF.                                                              
084900     PERFORM 4010-LEER-UN-HISTORIAL                                       
085000         THRU 4010-LEER-UN-HISTORIAL-FIN                                  
085100         UNTIL FS-HISTORIA-EOF.                                           
085200     IF WS-TS-HAY-OPERACION-ABIERTA                                       
085300         PERFORM 4100-CERRAR-OPERACION                                    
085400             THRU 4100-CERRAR-OPERACION-FIN                               
085500     END-IF.                                                              
085600     CLOSE WS-HIST-FILE.                                                  
085700 4000-RESUMIR-OPERACIONES-FIN.                                            
085800     EXIT.                                                                
085900 4010-LEER-UN-HISTORIAL.                                                  
086000     READ WS-HIST-FILE.                                                   
086100     EVALUATE TRUE                                                        
086200         WHEN FS-HISTORIA-OK                                              
086300             PERFORM 4020-PROCESAR-FILA-HISTORIAL                         
086400                 THRU 4020-PROCESAR-FILA-HISTORIAL-FIN                    
086500         WHEN FS-HISTORIA-EOF                                             
086600             CONTINUE                                                     
086700         WHEN OTHER                                                       
086800             DISPLAY 'ARBISIM - ERROR AL LEER HISTORIA: '                 
086900                 FS-HISTORIA                                              
087000             STOP RUN                                                     
087100     END-EVALUATE.                                                        
087200 4010-LEER-UN-HISTORIAL-FIN.                                              
087300     EXIT.                                                                
087400 4020-PROCESAR-FILA-HISTORIAL.                                            
087500     EVALUATE TRUE                                                        
087600         WHEN EH-ACTION = ZERO                                            
087700                 AND WS-TS-HAY-OPERACION-ABIERTA                          
087800             PERFORM 4100-CERRAR-OPERACION                                
087900                 THRU 4100-CERRAR-OPERACION-FIN                           
088000         WHEN EH-ACTION NOT = ZERO                                        
088100                 AND WS-TS-SIN-OPERACION-ABIERTA                          
088200             PERFORM 4200-ABRIR-OPERACION                                 
088300                 THRU 4200-ABRIR-OPERACION-FIN                            
088400         WHEN EH-ACTION NOT = ZERO                                        
088500                 AND WS-TS-HAY-OPERACION-ABIERTA                          
088600             ADD 1 TO WS-TS-INTERVALOS                                    
088700         WHEN OTHER                                                       
088800             CONTINUE                                                     
088900     END-EVALUATE.                                                        
089000     MOVE EH-SEQ-NO TO WS-HIST-ANT-SEQ.                                   
089100     MOVE EH-ENERGY-LEVEL TO WS-HIST-ANT-ENERGIA.                         
089200     MOVE EH-ACTION TO WS-HIST-ANT-ACCION.                                
089300 4020-PROCESAR-FILA-HISTORIAL-FIN.                                        
089400     EXIT.                                                                
089500 4100-CERRAR-OPERACION.                                                   
089600     MOVE WS-TS-TIPO TO TS-TYPE.                                          
089700     MOVE WS-TS-INICIO-SEQ TO TS-START-SEQ.                               
089800     MOVE WS-HIST-ANT-SEQ TO TS-END-SEQ.                                  
089900     MOVE WS-TS-INTERVALOS TO TS-INTERVALS.                               
090000     MOVE WS-TS-INICIO-ENERGIA TO TS-START-ENERGY.                        
090100     MOVE WS-HIST-ANT-ENERGIA TO TS-END-ENERGY.                           
090200     IF TS-END-ENERGY >= TS-START-ENERGY                                  
090300         COMPUTE TS-ENERGY-TRADED =                                       
090400             TS-END-ENERGY - TS-START-ENERGY                              
090500     ELSE                                                                 
090600         COMPUTE TS-ENERGY-TRADED =                                       
090700             TS-START-ENERGY - TS-END-ENERGY                              
090800     END-IF.                                                              
090900     WRITE WS-SAL-OPERACION.                                              
091000     EVALUATE WS-TS-TIPO                                                  
091100         WHEN 'C'                                                         
091200             ADD 1 TO WS-TOT-CANT-CARGAS                                  
091300         WHEN 'D'                                                         
091400             ADD 1 TO WS-TOT-CANT-DESCARGAS                               
091500     END-EVALUATE.                                                        
091600     ADD TS-ENERGY-TRADED TO WS-TOT-ENERGIA-OPERADA.                      
091700     SET WS-TS-SIN-OPERACION-ABIERTA TO TRUE.                             
091800 4100-CERRAR-OPERACION-FIN.                                               
091900     EXIT.                                                                
092000 4200-ABRIR-OPERACION.                                                    
092100     SET WS-TS-HAY-OPERACION-ABIERTA TO TRUE.                             
092200     IF EH-ACTION > ZERO                                                  
092300         MOVE 'C' TO WS-TS-TIPO                                           
092400     ELSE                                                                 
092500         MOVE 'D' TO WS-TS-TIPO                                           
092600     END-IF.                                                              
092700     MOVE EH-SEQ-NO TO WS-TS-INICIO-SEQ.                                  
092800     MOVE EH-ENERGY-LEVEL TO WS-TS-INICIO-ENERGIA.                        
092900     MOVE ZERO TO WS-TS-INTERVALOS.                                       
093000 4200-ABRIR-OPERACION-FIN.                                                
093100     EXIT.                                                                
093200*----------------------------------------------------------------*        
093300*   4500  ANALISIS ECONOMICO A 15 ANIOS (LLAMADA A ARBECON                
093400*----------------------------------------------------------------*        
093500 4500-LLAMAR-ECONOMIA.                                                    
093600     MOVE WS-GANANCIA-TOTAL TO WS-AE-GANANCIA-ANUAL.                      
093700     MOVE WS-TOT-CICLOS TO WS-AE-CICLOS-MEDIDOS.                          
093800     SET WS-AE-TIENE-CICLOS-MEDIDOS TO TRUE.                              
093900     CALL 'ARBECON' USING WS-E-ARBECON WS-S-ARBECON.                      
094000     PERFORM 4510-GRABAR-ANIOS                                            
094100         THRU 4510-GRABAR-ANIOS-FIN                                       
094200         VARYING WS-ANIO FROM 1 BY 1                                      
094300         UNTIL WS-ANIO > 15.                                              
094400     PERFORM 4600-TRASPASAR-RESUMEN                                       
094500         THRU 4600-TRASPASAR-RESUMEN-FIN.                                 
094600 4500-LLAMAR-ECONOMIA-FIN.                                                
094700     EXIT.                                                                
094800 4510-GRABAR-ANIOS.                                                       
094900     MOVE WS-AE-YR-YEAR (WS-ANIO) TO YR-YEAR.                             
095000     MOVE WS-AE-YR-CUM-CYCLES (WS-ANIO) TO YR-CUM-CYCLES.                 
095100     MOVE WS-AE-YR-CAPACITY-PCT (WS-ANIO) TO YR-CAPACITY-PCT.             
095200     MOVE WS-AE-YR-CAPACITY-MWH (WS-ANIO) TO YR-CAPACITY-MWH.             
095300     MOVE WS-AE-YR-REVENUE (WS-ANIO) TO YR-REVENUE.                       
095400     MOVE WS-AE-YR-CYCLES (WS-ANIO) TO YR-CYCLES.                         
095500     MOVE WS-AE-YR-OPEX (WS-ANIO) TO YR-OPEX.                             
095600     MOVE WS-AE-YR-CASH-FLOW (WS-ANIO) TO YR-CASH-FLOW.                   
095700     MOVE WS-AE-YR-CUM-CASH-FLOW (WS-ANIO) TO YR-CUM-CASH-FLOW.           
095800     WRITE WS-SAL-ANIO.                                                   
095900 4510-GRABAR-ANIOS-FIN.                                                   
096000     EXIT.                                                                
096100 4600-TRASPASAR-RESUMEN.                                                  
096200     MOVE WS-AE-ES-CAPEX-BATTERY TO ES-CAPEX-BATTERY.                     
096300     MOVE WS-AE-ES-CAPEX-INVERTER TO ES-CAPEX-INVERTER.                   
096400     MOVE WS-AE-ES-CAPEX-BASE TO ES-CAPEX-BASE.                           
096500     MOVE WS-AE-ES-CAPEX-ADDITIONAL TO ES-CAPEX-ADDITIONAL.               
096600     MOVE WS-AE-ES-CAPEX-TOTAL TO ES-CAPEX-TOTAL.                         
096700     MOVE WS-AE-ES-OPEX-MAINTENANCE TO ES-OPEX-MAINTENANCE.               
096800     MOVE WS-AE-ES-OPEX-INSURANCE TO ES-OPEX-INSURANCE.                   
096900     MOVE WS-AE-ES-OPEX-CAP-MAINT TO ES-OPEX-CAP-MAINT.                   
097000     MOVE WS-AE-ES-OPEX-TOTAL TO ES-OPEX-TOTAL.                           
097100     MOVE WS-AE-ES-TOTAL-REVENUE TO ES-TOTAL-REVENUE.                     
097200     MOVE WS-AE-ES-AVG-REVENUE TO ES-AVG-REVENUE.                         
097300     MOVE WS-AE-ES-FINAL-CAP-PCT TO ES-FINAL-CAPACITY-PCT.                
097400     MOVE WS-AE-ES-NPV TO ES-NPV.                                         
097500     MOVE WS-AE-ES-PAYBACK-YEAR TO ES-PAYBACK-YEAR.                       
097600     MOVE WS-AE-ES-BEYOND-HORIZON TO ES-BEYOND-HORIZON.                   
097700     MOVE WS-AE-ES-LCOS TO ES-LCOS.                                       
097800     MOVE WS-AE-ES-LCOS-CAPEX-PART TO ES-LCOS-CAPEX-PART.                 
097900     MOVE WS-AE-ES-LCOS-OPEX-PART TO ES-LCOS-OPEX-PART.                   
098000     MOVE WS-AE-ES-THROUGHPUT-MWH TO ES-THROUGHPUT-MWH.                   
098100 4600-TRASPASAR-RESUMEN-FIN.                                              
098200     EXIT.                                                                
098300*----------------------------------------------------------------*        
098400*   5000  IMPRESION DEL REPORTE FINAL DE CINCO SECCIONE                   
098500*----------------------------------------------------------------*        
098600 5000-IMPRIMIR-REPORTE.                                                   
098700     PERFORM 5010-IMPRIMIR-TITULO                                         
098800         THRU 5010-IMPRIMIR-TITULO-FIN.                                   
098900     PERFORM 5100-IMPRIMIR-SECCION-1                                      
099000         THRU 5100-IMPRIMIR-SECCION-1-FIN.                                
099100     PERFORM 5200-IMPRIMIR-SECCION-2                                      
099200         THRU 5200-IMPRIMIR-SECCION-2-FIN.                                
099300     PERFORM 5300-IMPRIMIR-SECCION-3                                      
099400         THRU 5300-IMPRIMIR-SECCION-3-FIN.                                
099500     PERFORM 5400-IMPRIMIR-SECCION-4                                      
099600         THRU 5400-IMPRIMIR-SECCION-4-FIN.                                
099700     PERFORM 5500-IMPRIMIR-SECCION-5                                      
099800         THRU 5500-IMPRIMIR-SECCION-5-FIN.                                
099900 5000-IMPRIMIR-REPORTE-FIN.                                               
100000     EXIT.                                                                
100100 5010-IMPRIMIR-TITULO.                                                    
100200     MOVE RPT-TITULO TO WS-SAL-REPORTE.                                   
100300     PERFORM 5900-ESCRIBIR-LINEA                                          
100400         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
100500     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
100600     PERFORM 5900-ESCRIBIR-LINEA                                          
100700         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
100800 5010-IMPRIMIR-TITULO-FIN.                                                
100900     EXIT.                                                                
101000 5100-IMPRIMIR-SECCION-1.                                                 
101100     MOVE RPT-ENCAB-PRECIOS TO WS-SAL-REPORTE.                            
101200     PERFORM 5900-ESCRIBIR-LINEA                                          
101300         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
101400     MOVE WS-CANT-PRECIOS TO RPT-PRC-REGISTROS.                           
101500     MOVE WS-CANT-DIAS TO RPT-PRC-DIAS.                                   
101600     MOVE RPT-PRECIOS-CONTEO TO WS-SAL-REPORTE.                           
101700     PERFORM 5900-ESCRIBIR-LINEA                                          
101800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
101900     MOVE WS-PRECIO-MINIMO TO RPT-PRC-MINIMO.                             
102000     MOVE WS-PRECIO-MAXIMO TO RPT-PRC-MAXIMO.                             
102100     MOVE WS-PRECIO-MEDIA TO RPT-PRC-MEDIA.                               
102200     MOVE RPT-PRECIOS-MINMAX TO WS-SAL-REPORTE.                           
102300     PERFORM 5900-ESCRIBIR-LINEA                                          
102400         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
102500     MOVE WS-PRECIO-DESVIO TO RPT-PRC-DESVIO.                             
102600     MOVE WS-CANT-FALTANTES TO RPT-PRC-FALTANTES.                         
102700     MOVE RPT-PRECIOS-DESVIO TO WS-SAL-REPORTE.                           
102800     PERFORM 5900-ESCRIBIR-LINEA                                          
102900         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
103000     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
103100     PERFORM 5900-ESCRIBIR-LINEA                                          
103200         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
103300 5100-IMPRIMIR-SECCION-1-FIN.                                             
103400     EXIT.                                                                
103500 5200-IMPRIMIR-SECCION-2.                                                 
103600     MOVE RPT-ENCAB-RESULTADOS TO WS-SAL-REPORTE.                         
103700     PERFORM 5900-ESCRIBIR-LINEA                                          
103800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
103900     MOVE WS-TOT-CARGADA TO RPT-RES-CARGADA.                              
104000     MOVE WS-TOT-DESC-BRUTA TO RPT-RES-DESC-BRUTA.                        
104100     MOVE RPT-RES-ENERGIA TO WS-SAL-REPORTE.                              
104200     PERFORM 5900-ESCRIBIR-LINEA                                          
104300         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
104400     MOVE WS-TOT-DESC-UTIL TO RPT-RES-DESC-UTIL.                          
104500     MOVE WS-TOT-PERD-ENERGIA TO RPT-RES-PERD-MWH.                        
104600     MOVE RPT-RES-PERDIDAS TO WS-SAL-REPORTE.                             
104700     PERFORM 5900-ESCRIBIR-LINEA                                          
104800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
104900     MOVE WS-TOT-COSTO-CARGA TO RPT-RES-COSTO.                            
105000     MOVE WS-TOT-INGRESO-DESC TO RPT-RES-INGRESO.                         
105100     MOVE RPT-RES-COSTOS TO WS-SAL-REPORTE.                               
105200     PERFORM 5900-ESCRIBIR-LINEA                                          
105300         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
105400     MOVE WS-GANANCIA-TOTAL TO RPT-RES-GANANCIA-EUR.                      
105500     MOVE WS-EFIC-INGRESO-PCT TO RPT-RES-EFIC-INGRESO.                    
105600     MOVE RPT-RES-GANANCIA TO WS-SAL-REPORTE.                             
105700     PERFORM 5900-ESCRIBIR-LINEA                                          
105800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
105900     MOVE WS-EFIC-ENERGIA-PCT TO RPT-RES-EFIC-ENERGIA.                    
106000     MOVE WS-TOT-CICLOS TO RPT-RES-CICLOS-TOT.                            
106100     MOVE RPT-RES-CICLOS TO WS-SAL-REPORTE.                               
106200     PERFORM 5900-ESCRIBIR-LINEA                                          
106300         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
106400     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
106500     PERFORM 5900-ESCRIBIR-LINEA                                          
106600         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
106700 5200-IMPRIMIR-SECCION-2-FIN.                                             
106800     EXIT.                                                                
106900*----------------------------------------------------------------*        
107000*   5300  SECCION 3 - RELEE SAL-OPERACIONES Y LA LIST                     
107100*----------------------------------------------------------------*        
107200 5300-IMPRIMIR-SECCION-3.                                                 
107300     MOVE RPT-ENCAB-OPERACIONES TO WS-SAL-REPORTE.                        
107400     PERFORM 5900-ESCRIBIR-LINEA                                          
107500         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
107600     MOVE RPT-TITULOS-OPERACION TO WS-SAL-REPORTE.                        
107700     PERFORM 5900-ESCRIBIR-LINEA                                          
107800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
107900     CLOSE SAL-OPERACIONES.                                               
108000     OPEN INPUT SAL-OPERACIONES.                                          
108100     IF NOT FS-OPERAC-OK                                                  
108200         DISPLAY 'ARBISIM - ERROR AL REABRIR OPERACIONES: '               
108300             FS-OPERAC                                                    
108400         STOP RUN                                                         
108500     END-IF.                                                              
108600     PERFORM 5310-LEER-UNA-OPERACION                                      
108700         THRU 5310-LEER-UNA-OPERACION-FIN                                 
108800         UNTIL FS-OPERAC-OK = '10'.                                       
108900     CLOSE SAL-OPERACIONES.                                               
109000     MOVE WS-TOT-CANT-CARGAS TO RPT-TOT-CANT-CARGAS.                      
109100     MOVE WS-TOT-CANT-DESCARGAS TO RPT-TOT-CANT-DESCARGAS.                
109200     MOVE WS-TOT-ENERGIA-OPERADA TO RPT-TOT-ENERGIA-OPERADA.              
109300     MOVE RPT-TOTAL-OPERACION TO WS-SAL-REPORTE.                          
109400     PERFORM 5900-ESCRIBIR-LINEA                                          
109500         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
109600     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
109700     PERFORM 5900-ESCRIBIR-LINEA                                          
109800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
109900 5300-IMPRIMIR-SECCION-3-FIN.                                             
110000     EXIT.                                                                
110100 5310-LEER-UNA-OPERACION.                                                 
110200     READ SAL-OPERACIONES.                                                
110300     IF FS-OPERAC-OK                                                      
110400         MOVE TS-TYPE TO RPT-OPE-TIPO                                     
110500         MOVE TS-START-SEQ TO RPT-OPE-INICIO                              
110600         MOVE TS-END-SEQ TO RPT-OPE-FIN                                   
110700         MOVE TS-INTERVALS TO RPT-OPE-INTERVALOS                          
110800         MOVE TS-START-ENERGY TO RPT-OPE-ENER-INICIO                      
110900         MOVE TS-END-ENERGY TO RPT-OPE-ENER-FIN                           
111000         MOVE TS-ENERGY-TRADED TO RPT-OPE-ENER-MOVIDA                     
111100         MOVE RPT-DETALLE-OPERACION TO WS-SAL-REPORTE                     
111200         PERFORM 5900-ESCRIBIR-LINEA                                      
111300             THRU 5900-ESCRIBIR-LINEA-FIN                                 
111400     END-IF.                                                              
111500 5310-LEER-UNA-OPERACION-FIN.                                             
111600     EXIT.                                                                
111700*----------------------------------------------------------------*        
111800*   5400  SECCION 4 - RELEE SAL-ANIOS Y LA LISTA                 *        
111900*----------------------------------------------------------------*        
112000 5400-IMPRIMIR-SECCION-4.                                                 
112100     MOVE RPT-ENCAB-ANIOS TO WS-SAL-REPORTE.                              
112200     PERFORM 5900-ESCRIBIR-LINEA                                          
112300         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
112400     MOVE RPT-TITULOS-ANIO TO WS-SAL-REPORTE.                             
112500     PERFORM 5900-ESCRIBIR-LINEA                                          
112600         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
112700     CLOSE SAL-ANIOS.                                                     
112800     OPEN INPUT SAL-ANIOS.                                                
112900     IF NOT FS-ANIOS-OK                                                   
113000         DISPLAY 'ARBISIM - ERROR AL REABRIR ANIOS: ' FS-ANIOS            
113100         STOP RUN                                                         
113200     END-IF.                                                              
113300     PERFORM 5410-LEER-UN-ANIO                                            
113400         THRU 5410-LEER-UN-ANIO-FIN                                       
113500         UNTIL FS-ANIOS = '10'.                                           
113600     CLOSE SAL-ANIOS.                                                     
113700     MOVE ES-TOTAL-REVENUE TO RPT-TOT-INGRESO.                            
113800     MOVE ES-AVG-REVENUE TO RPT-TOT-INGRESO-PROM.                         
113900     MOVE RPT-TOTAL-ANIO TO WS-SAL-REPORTE.                               
114000     PERFORM 5900-ESCRIBIR-LINEA                                          
114100         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
114200     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
114300     PERFORM 5900-ESCRIBIR-LINEA                                          
114400         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
114500 5400-IMPRIMIR-SECCION-4-FIN.                                             
114600     EXIT.                                                                
114700 5410-LEER-UN-ANIO.                                                       
114800     READ SAL-ANIOS.                                                      
114900     IF FS-ANIOS-OK                                                       
115000         MOVE YR-YEAR TO RPT-ANI-ANIO                                     
115100         MOVE YR-CAPACITY-PCT TO RPT-ANI-CAPACIDAD                        
115200         MOVE YR-REVENUE TO RPT-ANI-INGRESO                               
115300         MOVE YR-OPEX TO RPT-ANI-OPEX                                     
115400         MOVE YR-CASH-FLOW TO RPT-ANI-FLUJO                               
115500         MOVE YR-CUM-CASH-FLOW TO RPT-ANI-FLUJO-ACUM                      
115600         MOVE RPT-DETALLE-ANIO TO WS-SAL-REPORTE                          
115700         PERFORM 5900-ESCRIBIR-LINEA                                      
115800             THRU 5900-ESCRIBIR-LINEA-FIN                                 
115900     END-IF.                                                              
116000 5410-LEER-UN-ANIO-FIN.                                                   
116100     EXIT.                                                                
116200*----------------------------------------------------------------*        
116300*   5500  SECCION 5 - RESUMEN ECONOMICO FINAL                    *        
116400*----------------------------------------------------------------*        
116500 5500-IMPRIMIR-SECCION-5.                                                 
116600     MOVE RPT-ENCAB-RESUMEN TO WS-SAL-REPORTE.                            
116700     PERFORM 5900-ESCRIBIR-LINEA                                          
116800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
116900     MOVE ES-CAPEX-BATTERY TO RPT-RSC-BATERIA.                            
117000     MOVE ES-CAPEX-INVERTER TO RPT-RSC-INVERSOR.                          
117100     MOVE ES-CAPEX-ADDITIONAL TO RPT-RSC-ADICIONAL.                       
117200     MOVE ES-CAPEX-TOTAL TO RPT-RSC-TOTAL.                                
117300     MOVE RPT-RESU-CAPEX TO WS-SAL-REPORTE.                               
117400     PERFORM 5900-ESCRIBIR-LINEA                                          
117500         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
117600     MOVE ES-OPEX-MAINTENANCE TO RPT-RSO-MANTENIM.                        
117700     MOVE ES-OPEX-INSURANCE TO RPT-RSO-SEGURO.                            
117800     MOVE ES-OPEX-CAP-MAINT TO RPT-RSO-MANT-CAP.                          
117900     MOVE ES-OPEX-TOTAL TO RPT-RSO-TOTAL.                                 
118000     MOVE RPT-RESU-OPEX TO WS-SAL-REPORTE.                                
118100     PERFORM 5900-ESCRIBIR-LINEA                                          
118200         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
118300     MOVE ES-NPV TO RPT-RSV-VAN.                                          
118400     IF ES-PAYBACK-BEYOND-HORIZON                                         
118500         MOVE 'FUERA DEL HORIZONTE' TO RPT-RSV-REPAGO                     
118600     ELSE                                                                 
118700         MOVE ES-PAYBACK-YEAR TO RPT-RSV-REPAGO                           
118800     END-IF.                                                              
118900     MOVE RPT-RESU-VAN TO WS-SAL-REPORTE.                                 
119000     PERFORM 5900-ESCRIBIR-LINEA                                          
119100         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
119200     MOVE ES-LCOS TO RPT-RSL-LCOS.                                        
119300     MOVE ES-LCOS-CAPEX-PART TO RPT-RSL-CAPEX.                            
119400     MOVE ES-LCOS-OPEX-PART TO RPT-RSL-OPEX.                              
119500     MOVE ES-THROUGHPUT-MWH TO RPT-RSL-THROUGHPUT.                        
119600     MOVE RPT-RESU-LCOS TO WS-SAL-REPORTE.                                
119700     PERFORM 5900-ESCRIBIR-LINEA                                          
119800         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
119900     MOVE ES-FINAL-CAPACITY-PCT TO RPT-RSF-CAPACIDAD.                     
120000     MOVE RPT-RESU-CAP-FINAL TO WS-SAL-REPORTE.                           
120100     PERFORM 5900-ESCRIBIR-LINEA                                          
120200         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
120300     MOVE RPT-SEPARADOR TO WS-SAL-REPORTE.                                
120400     PERFORM 5900-ESCRIBIR-LINEA                                          
120500         THRU 5900-ESCRIBIR-LINEA-FIN.                                    
120600 5500-IMPRIMIR-SECCION-5-FIN.                                             
120700     EXIT.                                                                
120800 5900-ESCRIBIR-LINEA.                                                     
120900     WRITE WS-SAL-REPORTE.                                                
121000     IF NOT FS-REPORTE-OK                                                 
121100         DISPLAY 'ARBISIM - ERROR AL ESCRIBIR REPORTE: '                  
121200             FS-REPORTE                                                   
121300     END-IF.                                                              
121400 5900-ESCRIBIR-LINEA-FIN.                                                 
121500     EXIT.                                                                
121600*----------------------------------------------------------------*        
121700*   9000  CIERRE ORDENADO DE LOS ARCHIVOS DE LA CORRID                    
121800*----------------------------------------------------------------*        
121900 9000-FINALIZAR-PROGRAMA.                                                 
122000     CLOSE ENT-PRECIOS SAL-TRANSACCIONES SAL-REPORTE.                     
122100 9000-FINALIZAR-PROGRAMA-FIN.                                             
122200     EXIT.                                                                
122300                                                                          
