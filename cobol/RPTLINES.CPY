000100*----------------------------------------------------------------*        
000200*   RPTLINES  -  LINEAS DE IMPRESION DEL REPORTE FINAL (132 COL)          
000300*   CADA GRUPO SE MUEVE A WS-SAL-REPORTE ANTES DEL WRITE, EN EL           
000400*   MISMO ORDEN EN QUE SE IMPRIMEN LAS CINCO SECCIONES.                   
000500*----------------------------------------------------------------*        
000600 01  WS-LINEAS-REPORTE.                                                   
000700     05  RPT-SEPARADOR                  PIC X(132) VALUE ALL '-'.         
000800     05  RPT-TITULO.                                                      
000900         10  FILLER                     PIC X(30) VALUE SPACES.           
001000         10  FILLER                     PIC X(72) VALUE                   
001100             'SIMULADOR DE ARBITRAJE DE PRECIOS DE BATERIA'.              
001200         10  FILLER                     PIC X(30) VALUE SPACES.           
001300*----------------------------------------------------------------*        
001400*   SECCION 1 - ESTADISTICAS DE PRECIOS                                   
001500*----------------------------------------------------------------*        
001600     05  RPT-ENCAB-PRECIOS.                                               
001700         10  FILLER                     PIC X(132) VALUE                  
001800             'SECCION 1 - ESTADISTICAS DE PRECIOS MAYORISTAS'.            
001900     05  RPT-PRECIOS-CONTEO.                                              
002000         10  FILLER                     PIC X(18) VALUE                   
002100             'REGISTROS LEIDOS: '.                                        
002200         10  RPT-PRC-REGISTROS           PIC ZZZ,ZZZ,ZZ9.                 
002300         10  FILLER                     PIC X(10) VALUE                   
002400             '  DIAS:  '.                                                 
002500         10  RPT-PRC-DIAS                PIC ZZ,ZZ9.                      
002600         10  FILLER                     PIC X(85) VALUE SPACES.           
002700     05  RPT-PRECIOS-MINMAX.                                              
002800         10  FILLER                     PIC X(12) VALUE                   
002900             'PRECIO MIN: '.                                              
003000         10  RPT-PRC-MINIMO               PIC --Z,ZZ9.99.                 
003100         10  FILLER                     PIC X(13) VALUE                   
003200             '  PRECIO MAX:'.                                             
003300         10  RPT-PRC-MAXIMO               PIC --Z,ZZ9.99.                 
003400         10  FILLER                     PIC X(13) VALUE                   
003500             '  PRECIO MED:'.                                             
003600         10  RPT-PRC-MEDIA                PIC --Z,ZZ9.99.                 
003700         10  FILLER                     PIC X(66) VALUE SPACES.           
003800     05  RPT-PRECIOS-DESVIO.                                              
003900         10  FILLER                     PIC X(18) VALUE                   
004000             'DESVIO ESTANDAR : '.                                        
004100         10  RPT-PRC-DESVIO               PIC --Z,ZZ9.99.                 
004200         10  FILLER                     PIC X(24) VALUE                   
004300             '  VALORES FALTANTES REP:'.                                  
004400         10  RPT-PRC-FALTANTES           PIC ZZZ,ZZ9.                     
004500         10  FILLER                     PIC X(77) VALUE SPACES.           
004600*----------------------------------------------------------------*        
004700*   SECCION 2 - RESULTADOS DE LA OPERATORIA                               
004800*----------------------------------------------------------------*        
004900     05  RPT-ENCAB-RESULTADOS.                                            
005000         10  FILLER                     PIC X(132) VALUE                  
005100             'SECCION 2 - RESULTADOS DE LA OPERATORIA DE TRADING'.        
005200     05  RPT-RES-ENERGIA.                                                 
005300         10  FILLER                     PIC X(20) VALUE                   
005400             'ENERGIA CARGADA MWH:'.                                      
005500         10  RPT-RES-CARGADA             PIC ZZ,ZZ9.9999.                 
005600         10  FILLER                     PIC X(22) VALUE                   
005700             '  DESCARGADA BRUTA MWH'.                                    
005800         10  RPT-RES-DESC-BRUTA          PIC ZZ,ZZ9.9999.                 
005900         10  FILLER                     PIC X(63) VALUE SPACES.           
006000     05  RPT-RES-PERDIDAS.                                                
006100         10  FILLER                     PIC X(23) VALUE                   
006200             'DESCARGADA UTIL MWH   :'.                                   
006300         10  RPT-RES-DESC-UTIL           PIC ZZ,ZZ9.9999.                 
006400         10  FILLER                     PIC X(19) VALUE                   
006500             '  PERDIDAS MWH     :'.                                      
006600         10  RPT-RES-PERD-MWH           PIC ZZ,ZZ9.9999.                  
006700         10  FILLER                     PIC X(62) VALUE SPACES.           
006800     05  RPT-RES-COSTOS.                                                  
006900         10  FILLER                     PIC X(23) VALUE                   
007000             'COSTO TOTAL CARGA EUR :'.                                   
007100         10  RPT-RES-COSTO               PIC --ZZZ,ZZ9.99.                
007200         10  FILLER                     PIC X(23) VALUE                   
007300             '  INGRESO DESCARGA EUR:'.                                   
007400         10  RPT-RES-INGRESO             PIC --ZZZ,ZZ9.99.                
007500         10  FILLER                     PIC X(54) VALUE SPACES.           
007600     05  RPT-RES-GANANCIA.                                                
007700         10  FILLER                     PIC X(23) VALUE                   
007800             'GANANCIA TOTAL EUR    :'.                                   
007900         10  RPT-RES-GANANCIA-EUR        PIC --ZZZ,ZZ9.99.                
008000         10  FILLER                     PIC X(26) VALUE                   
008100             '  EFICIENCIA INGRESO PCT :'.                                
008200         10  RPT-RES-EFIC-INGRESO        PIC ZZ9.9.                       
008300         10  FILLER                     PIC X(72) VALUE SPACES.           
008400     05  RPT-RES-CICLOS.                                                  
008500         10  FILLER                     PIC X(26) VALUE                   
008600             'EFICIENCIA ENERGIA PCT   :'.                                
008700         10  RPT-RES-EFIC-ENERGIA        PIC ZZ9.9.                       
008800         10  FILLER                     PIC X(17) VALUE                   
008900             '  CICLOS TOTALES:'.                                         
009000         10  RPT-RES-CICLOS-TOT          PIC ZZ,ZZ9.9.                    
009100         10  FILLER                     PIC X(80) VALUE SPACES.           
009200*----------------------------------------------------------------*        
009300*   SECCION 3 - LISTADO DE OPERACIONES AGRUPADAS                          
009400*----------------------------------------------------------------*        
009500     05  RPT-ENCAB-OPERACIONES.                                           
009600         10  FILLER                     PIC X(132) VALUE                  
009700             'SECCION 3 - LISTADO DE OPERACIONES AGRUPADAS'.              
009800     05  RPT-TITULOS-OPERACION.                                           
009900         10  FILLER                     PIC X(5)  VALUE 'TIPO '.          
010000         10  FILLER                     PIC X(10) VALUE                   
010100             'INI-INTERV'.                                                
010200         10  FILLER                     PIC X(10) VALUE                   
010300             'FIN-INTERV'.                                                
010400         10  FILLER                     PIC X(12) VALUE                   
010500             '  INTERVALOS'.                                              
010600         10  FILLER                     PIC X(14) VALUE                   
010700             'ENERGIA INICIO'.                                            
010800         10  FILLER                     PIC X(12) VALUE                   
010900             'ENERGIA FIN '.                                              
011000         10  FILLER                     PIC X(14) VALUE                   
011100             'ENERGIA MOVIDA'.                                            
011200         10  FILLER                     PIC X(55) VALUE SPACES.           
011300     05  RPT-DETALLE-OPERACION.                                           
011400         10  RPT-OPE-TIPO                PIC X(05).                       
011500         10  RPT-OPE-INICIO              PIC ZZZ,ZZ9   .                  
011600         10  FILLER                     PIC X(3)  VALUE SPACES.           
011700         10  RPT-OPE-FIN                  PIC ZZZ,ZZ9   .                 
011800         10  FILLER                     PIC X(5)  VALUE SPACES.           
011900         10  RPT-OPE-INTERVALOS           PIC ZZ,ZZ9    .                 
012000         10  FILLER                     PIC X(5)  VALUE SPACES.           
012100         10  RPT-OPE-ENER-INICIO          PIC ZZ9.9999.                   
012200         10  FILLER                     PIC X(3)  VALUE SPACES.           
012300         10  RPT-OPE-ENER-FIN             PIC ZZ9.9999.                   
012400         10  FILLER                     PIC X(3)  VALUE SPACES.           
012500         10  RPT-OPE-ENER-MOVIDA          PIC ZZ9.9999.                   
012600         10  FILLER                     PIC X(51) VALUE SPACES.           
012700     05  RPT-TOTAL-OPERACION.                                             
012800         10  FILLER                     PIC X(8)  VALUE                   
012900             'TOTALES '.                                                  
013000         10  FILLER                     PIC X(14) VALUE                   
013100             'CARGAS      : '.                                            
013200         10  RPT-TOT-CANT-CARGAS         PIC ZZ,ZZ9.                      
013300         10  FILLER                     PIC X(4)  VALUE SPACES.           
013400         10  FILLER                     PIC X(14) VALUE                   
013500             'DESCARGAS   : '.                                            
013600         10  RPT-TOT-CANT-DESCARGAS      PIC ZZ,ZZ9.                      
013700         10  FILLER                     PIC X(4)  VALUE SPACES.           
013800         10  FILLER                     PIC X(16) VALUE                   
013900             'MWH OPERADOS   :'.                                          
014000         10  RPT-TOT-ENERGIA-OPERADA     PIC ZZ,ZZ9.9999.                 
014100         10  FILLER                     PIC X(47) VALUE SPACES.           
014200*----------------------------------------------------------------*        
014300*   SECCION 4 - TABLA ECONOMICA ANUAL                                     
014400*----------------------------------------------------------------*        
014500     05  RPT-ENCAB-ANIOS.                                                 
014600         10  FILLER                     PIC X(132) VALUE                  
014700             'SECCION 4 - TABLA ECONOMICA ANUAL'.                         
014800     05  RPT-TITULOS-ANIO.                                                
014900         10  FILLER                     PIC X(5)  VALUE 'ANIO '.          
015000         10  FILLER                     PIC X(12) VALUE                   
015100             'CAPACIDAD % '.                                              
015200         10  FILLER                     PIC X(18) VALUE                   
015300             'INGRESO EUR       '.                                        
015400         10  FILLER                     PIC X(16) VALUE                   
015500             'OPEX EUR        '.                                          
015600         10  FILLER                     PIC X(16) VALUE                   
015700             'FLUJO CAJA EUR  '.                                          
015800         10  FILLER                     PIC X(20) VALUE                   
015900             'FLUJO CAJA ACUM EUR '.                                      
016000         10  FILLER                     PIC X(45) VALUE SPACES.           
016100     05  RPT-DETALLE-ANIO.                                                
016200         10  RPT-ANI-ANIO                PIC Z9.                          
016300         10  FILLER                     PIC X(4)  VALUE SPACES.           
016400         10  RPT-ANI-CAPACIDAD           PIC ZZ9.99.                      
016500         10  FILLER                     PIC X(6)  VALUE SPACES.           
016600         10  RPT-ANI-INGRESO             PIC --ZZZ,ZZ9.99.                
016700         10  FILLER                     PIC X(4)  VALUE SPACES.           
016800         10  RPT-ANI-OPEX                PIC ZZZ,ZZ9.99.                  
016900         10  FILLER                     PIC X(4)  VALUE SPACES.           
017000         10  RPT-ANI-FLUJO               PIC --ZZZ,ZZ9.99.                
017100         10  FILLER                     PIC X(4)  VALUE SPACES.           
017200         10  RPT-ANI-FLUJO-ACUM          PIC --ZZZ,ZZ9.99.                
017300         10  FILLER                     PIC X(38) VALUE SPACES.           
017400     05  RPT-TOTAL-ANIO.                                                  
017500         10  FILLER                     PIC X(22) VALUE                   
017600             'TOTAL INGRESO EUR    :'.                                    
017700         10  RPT-TOT-INGRESO             PIC --ZZZ,ZZ9.99.                
017800         10  FILLER                     PIC X(26) VALUE                   
017900             '  INGRESO PROMEDIO EUR   :'.                                
018000         10  RPT-TOT-INGRESO-PROM        PIC --ZZZ,ZZ9.99.                
018100         10  FILLER                     PIC X(57) VALUE SPACES.           
018200*----------------------------------------------------------------*        
018300*   SECCION 5 - RESUMEN ECONOMICO FINAL                                   
018400*----------------------------------------------------------------*        
018500     05  RPT-ENCAB-RESUMEN.                                               
018600         10  FILLER                     PIC X(132) VALUE                  
018700             'SECCION 5 - RESUMEN ECONOMICO'.                             
018800     05  RPT-RESU-CAPEX.                                                  
018900         10  FILLER                     PIC X(18) VALUE                   
019000             'CAPEX BATERIA EUR:'.                                        
019100         10  RPT-RSC-BATERIA             PIC ZZZ,ZZ9.99.                  
019200         10  FILLER                     PIC X(18) VALUE                   
019300             '  CAPEX INVERSOR :'.                                        
019400         10  RPT-RSC-INVERSOR            PIC ZZZ,ZZ9.99.                  
019500         10  FILLER                     PIC X(20) VALUE                   
019600             '  CAPEX ADICIONAL  :'.                                      
019700         10  RPT-RSC-ADICIONAL           PIC ZZZ,ZZ9.99.                  
019800         10  FILLER                     PIC X(18) VALUE                   
019900             '  CAPEX TOTAL    :'.                                        
020000         10  RPT-RSC-TOTAL               PIC ZZZ,ZZ9.99.                  
020100         10  FILLER                     PIC X(16) VALUE SPACES.           
020200     05  RPT-RESU-OPEX.                                                   
020300         10  FILLER                     PIC X(23) VALUE                   
020400             'OPEX MANTENIM ANIO 1  :'.                                   
020500         10  RPT-RSO-MANTENIM            PIC ZZZ,ZZ9.99.                  
020600         10  FILLER                     PIC X(16) VALUE                   
020700             '  OPEX SEGURO  :'.                                          
020800         10  RPT-RSO-SEGURO              PIC ZZZ,ZZ9.99.                  
020900         10  FILLER                     PIC X(23) VALUE                   
021000             '  OPEX MANT CAPACIDAD :'.                                   
021100         10  RPT-RSO-MANT-CAP            PIC ZZZ,ZZ9.99.                  
021200         10  FILLER                     PIC X(16) VALUE                   
021300             '  OPEX TOTAL   :'.                                          
021400         10  RPT-RSO-TOTAL               PIC ZZZ,ZZ9.99.                  
021500     05  RPT-RESU-VAN.                                                    
021600         10  FILLER                     PIC X(20) VALUE                   
021700             'VAN (VALOR ACTUAL) :'.                                      
021800         10  RPT-RSV-VAN                 PIC --ZZZ,ZZ9.99.                
021900         10  FILLER                     PIC X(21) VALUE                   
022000             '  ANIO DE REPAGO    :'.                                     
022100         10  RPT-RSV-REPAGO              PIC X(16).                       
022200         10  FILLER                     PIC X(75) VALUE SPACES.           
022300     05  RPT-RESU-LCOS.                                                   
022400         10  FILLER                     PIC X(18) VALUE                   
022500             'LCOS EUR POR MWH :'.                                        
022600         10  RPT-RSL-LCOS                PIC ZZZZZ.99.                    
022700         10  FILLER                     PIC X(18) VALUE                   
022800             '  PARTE CAPEX    :'.                                        
022900         10  RPT-RSL-CAPEX               PIC ZZZZZ.99.                    
023000         10  FILLER                     PIC X(17) VALUE                   
023100             '  PARTE OPEX    :'.                                         
023200         10  RPT-RSL-OPEX                PIC ZZZZZ.99.                    
023300         10  FILLER                     PIC X(19) VALUE                   
023400             '  THROUGHPUT MWH  :'.                                       
023500         10  RPT-RSL-THROUGHPUT          PIC ZZ,ZZ9.9.                    
023600         10  FILLER                     PIC X(7)  VALUE SPACES.           
023700     05  RPT-RESU-CAP-FINAL.                                              
023800         10  FILLER                     PIC X(30) VALUE                   
023900             'CAPACIDAD FINAL REMANENTE %  :'.                            
024000         10  RPT-RSF-CAPACIDAD           PIC ZZ9.99.                      
024100         10  FILLER                     PIC X(95) VALUE SPACES.           
