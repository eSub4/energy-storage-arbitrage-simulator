000100*----------------------------------------------------------------*        
000200*   TRADEREC  -  LAYOUT DEL ARCHIVO DE OPERACIONES AGRUPADAS              
000300*   (SALIDA DE 4000-RESUMIR-OPERACIONES). UN REGISTRO POR CADA            
000400*   CORRIDA CONTINUA DE INTERVALOS DE CARGA O DE DESCARGA.                
000500*----------------------------------------------------------------*        
000600 01  WS-SAL-OPERACION.                                                    
000700     05  TS-TYPE                        PIC X(01).                        
000800     05  TS-START-SEQ                   PIC 9(07).                        
000900     05  TS-END-SEQ                     PIC 9(07).                        
001000     05  TS-INTERVALS                   PIC 9(04).                        
001100     05  TS-START-ENERGY                PIC 9(03)V9(04).                  
001200     05  TS-END-ENERGY                  PIC 9(03)V9(04).                  
001300     05  TS-ENERGY-TRADED               PIC 9(03)V9(04).                  
001400     05  FILLER                         PIC X(10).                        
