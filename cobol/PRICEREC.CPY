000100*----------------------------------------------------------------*        
000200*   PRICEREC - LAYOUT DEL ARCHIVO DE PRECIOS MAYORISTAS (ENTRADA)         
000300*   UN REGISTRO POR INTERVALO DE 15 MIN, EN ORDEN DE FECHA/HORA.          
000400*   SI PR-PRICE-ALFA VIENE EN BLANCO EL PRECIO SE CONSIDERA               
000500*   FALTANTE Y SE REPARA POR INTERPOLACION EN 1400-REPARAR-PRECIO.        
000600*----------------------------------------------------------------*        
000700 01  WS-ENT-PRECIOS.                                                      
000800     05  PR-SEQ-NO                      PIC 9(07).                        
000900     05  PR-DATE                        PIC X(08).                        
001000     05  PR-TIME                        PIC X(04).                        
001100*        PR-PRICE-ALFA TRAE EL SIGNO Y EL PUNTO DECIMAL TAL               
001200*        COMO VIENEN EN EL ARCHIVO (EJ. "-0012.34", O BLANCOS).           
001300     05  PR-PRICE-ALFA                  PIC X(08).                        
001400     05  FILLER                         PIC X(13).                        
