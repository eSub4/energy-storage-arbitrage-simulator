000100******************************************************************        
000200* Authors: R. Balsimelli, S. Urdaneta.                                    
000300* Date: 09/06/1990                                                        
000400* Purpose: TRDSTRAT - DECISION DE COMPRA/VENTA POR PERCENTILES            
000500*          SOBRE LA VENTANA DE PRECIOS (TRADE-STRATEGY)                   
000600* Tectonics: cobc                                                         
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900*   CAMBIOS                                                               
001000*----------------------------------------------------------------*        
001100* 09/06/1990 SU  TICKET ESARB-012  ALTA DEL PROGRAMA                      
001200* 16/06/1990 RB  TICKET ESARB-013  PERCENTILES POR INTERPOLACION          
001300* 28/06/1990 SU  TICKET ESARB-016  REGLA DE COMPRA (ESARB-013)            
001400* 05/07/1990 RB  TICKET ESARB-017  REGLA DE VENTA (80/10/0.9/1.05)        
001500* 14/09/1999 SU  TICKET Y2K-004    REVISION DE CAMPOS DE FECHA,           
001600*                                  SIN IMPACTO (NO HAY FECHAS             
001700*                                  DE 2 DIGITOS EN ESTE PROGRAMA)         
001800* 19/08/2013 CP  TICKET ESARB-044  TOPE DE VENTANA EN EL FIN DE           
001900*                                  SERIE (N MENOR QUE 6 FILAS)            
002000* 02/02/2020 NB  TICKET ESARB-061  SIN CARGA/DESCARGA PREVIA              
002100* 12/04/2021 NB  TICKET ESARB-065  FILLER DE RESERVA Y TRAZA              
002200*                                  POR BYTES PARA EL AREA DE              
002300*                                  TRABAJO, SEGUN EL ESTANDAR             
002400*                                  DE LA CATEDRA                          
002500******************************************************************        
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID. TRDSTRAT.                                                    
002800 AUTHOR. R-BALSIMELLI-S-URDANETA.                                         
002900 INSTALLATION. AULA-3-GRUPO-1.                                            
003000 DATE-WRITTEN. 09/06/1990.                                                
003100 DATE-COMPILED.                                                           
003200 SECURITY. USO INTERNO DE LA CATEDRA - NO DISTRIBUIR.                     
003300*----------------------------------------------------------------*        
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800*----------------------------------------------------------------*        
003900 DATA DIVISION.                                                           
004000 WORKING-STORAGE SECTION.                                                 
004100*----------------------------------------------------------------*        
004200*    CONSTANTES DE LA ESTRATEGIA (ESARB-016, ESARB-017)                   
004300*----------------------------------------------------------------*        
004400 01  WS-CONSTANTES.                                                       
004500     05  WS-CAPACIDAD-MWH           PIC 9(03)V9(04)                       
004600                                         VALUE 1.0000.                    
004700     05  WS-PCTL-COMPRA             PIC 9(03)V9(04)                       
004800                                         VALUE 20.0000.                   
004900     05  WS-PCTL-VENTA              PIC 9(03)V9(04)                       
005000                                         VALUE 80.0000.                   
005100     05  WS-PCTL-BAJO               PIC 9(03)V9(04)                       
005200                                         VALUE 10.0000.                   
005300     05  WS-PCTL-ALTO               PIC 9(03)V9(04)                       
005400                                         VALUE 90.0000.                   
005500     05  WS-TOLERANCIA-ENERGIA      PIC 9(01)V9(04)                       
005600                                         VALUE 0.1000.                    
005700     05  FILLER                     PIC X(04).                            
005800                                                                          
005900*----------------------------------------------------------------*        
006000*    VENTANA DE TRABAJO PARA EL ORDENAMIENTO Y LOS PERCENTILES            
006100*----------------------------------------------------------------*        
006200 01  WS-VENTANA-ORDENADA.                                                 
006300     05  WS-VENTANA-FILA OCCURS 6 TIMES                                   
006400             INDEXED BY WS-IX-A WS-IX-B.                                  
006500         10  WS-VENTANA-PRECIO      PIC S9(05)V9(02).                     
006600     05  FILLER                     PIC X(04).                            
006700                                                                          
006800*----------------------------------------------------------------*        
006900*    VISTA ALTERNATIVA DE LA VENTANA, POR BYTES, PARA EL TRAZADO          
007000*    DE DEPURACION DE LA CATEDRA (ESARB-044)                              
007100*----------------------------------------------------------------*        
007200 01  WS-VENTANA-ORDENADA-R REDEFINES WS-VENTANA-ORDENADA.                 
007300     05  WS-VENTANA-BYTES           PIC X(52).                            
007400                                                                          
007500 01  WS-AREA-TRABAJO.                                                     
007600     05  WS-N                       PIC 9(02) COMP.                       
007700     05  WS-SUMA-VENTANA            PIC S9(07)V9(04).                     
007800     05  WS-MEDIA-VENTANA           PIC S9(05)V9(04).                     
007900     05  WS-P10                     PIC S9(05)V9(04).                     
008000     05  WS-P20                     PIC S9(05)V9(04).                     
008100     05  WS-P80                     PIC S9(05)V9(04).                     
008200     05  WS-P90                     PIC S9(05)V9(04).                     
008300     05  WS-RANK                    PIC 9(02)V9(06).                      
008400     05  WS-RANK-ENTERO             PIC 9(02) COMP.                       
008500     05  WS-RANK-FRACCION           PIC 9(01)V9(06).                      
008600     05  WS-IDX-BAJO                PIC 9(02) COMP.                       
008700     05  WS-IDX-ALTO                PIC 9(02) COMP.                       
008800     05  WS-TEMP-PRECIO             PIC S9(05)V9(02).                     
008900     05  WS-ENERGIA-DISPONIBLE      PIC 9(03)V9(04).                      
009000     05  WS-MONTO-OBJETIVO          PIC 9(03)V9(04).                      
009100     05  WS-MINIMO-OPERACION        PIC 9(03)V9(04).                      
009200     05  FILLER                     PIC X(04).                            
009300                                                                          
009400*----------------------------------------------------------------*        
009500*    VISTA ALTERNATIVA DEL AREA DE TRABAJO, POR BYTES, PARA EL            
009600*    TRAZADO DE DEPURACION (ESARB-065)                                    
009700*----------------------------------------------------------------*        
009800 01  WS-AREA-TRABAJO-R REDEFINES WS-AREA-TRABAJO.                         
009900     05  WS-TRAZA-N                 PIC 9(02) COMP.                       
010000     05  WS-TRAZA-TRABAJO-RESTO     PIC X(55).                            
010100                                                                          
010200 01  WS-INDICES.                                                          
010300     05  WS-SW-CAMBIO               PIC X(01) VALUE 'N'.                  
010400         88  WS-HUBO-CAMBIO             VALUE 'S'.                        
010500         88  WS-NO-HUBO-CAMBIO          VALUE 'N'.                        
010600     05  WS-I                       PIC 9(02) COMP VALUE ZERO.            
010700     05  WS-J                       PIC 9(02) COMP VALUE ZERO.            
010800     05  FILLER                     PIC X(04).                            
010900                                                                          
011000*----------------------------------------------------------------*        
011100*    VISTA ALTERNATIVA DE LOS INDICES, POR BYTES, PARA EL                 
011200*    TRAZADO DE DEPURACION (ESARB-065)                                    
011300*----------------------------------------------------------------*        
011400 01  WS-INDICES-R REDEFINES WS-INDICES.                                   
011500     05  WS-TRAZA-INDICES           PIC X(09).                            
011600                                                                          
011700*----------------------------------------------------------------*        
011800*    77-LEVELS DE CONTROL GENERAL DEL PROGRAMA (ESARB-065)                
011900*----------------------------------------------------------------*        
012000 77  WS-CONTADOR-LLAMADAS           PIC 9(04) COMP VALUE ZERO.            
012100 77  WS-SW-TRAZA-ACTIVA             PIC X(01) VALUE 'N'.                  
012200                                                                          
012300*----------------------------------------------------------------*        
012400 LINKAGE SECTION.                                                         
012500*----------------------------------------------------------------*        
012600*    LK-ENTRADA - VENTANA DE PRECIOS Y ESTADO DE LA ESTRATEGIA            
012700*----------------------------------------------------------------*        
012800 01  LK-ENTRADA.                                                          
012900     05  LK-TAM-VENTANA             PIC 9(02) COMP.                       
013000     05  LK-VENTANA OCCURS 6 TIMES.                                       
013100         10  LK-VENTANA-PRECIO      PIC S9(05)V9(02).                     
013200     05  LK-PRECIO-ACTUAL           PIC S9(05)V9(02).                     
013300     05  LK-NIVEL-ENERGIA           PIC 9(03)V9(04).                      
013400     05  LK-HAY-ULT-CARGA           PIC X(01).                            
013500         88  LK-TIENE-ULT-CARGA         VALUE 'S'.                        
013600         88  LK-SIN-ULT-CARGA           VALUE 'N'.                        
013700     05  LK-ULT-PRECIO-CARGA        PIC S9(05)V9(02).                     
013800     05  LK-ULT-PRECIO-DESCARGA     PIC S9(05)V9(02).                     
013900     05  FILLER                     PIC X(04).                            
014000                                                                          
014100*----------------------------------------------------------------*        
014200*    LK-SALIDA - DECISION TOMADA Y NUEVO ESTADO DE LA ESTRATEGIA          
014300*----------------------------------------------------------------*        
014400 01  LK-SALIDA.                                                           
014500     05  LK-DECISION                PIC X(01).                            
014600         88  LK-DECISION-COMPRA         VALUE 'C'.                        
014700         88  LK-DECISION-VENTA          VALUE 'D'.                        
014800         88  LK-DECISION-NINGUNA         VALUE 'N'.                       
014900     05  LK-MONTO-OBJETIVO-SAL      PIC 9(03)V9(04).                      
015000     05  LK-NUEVO-HAY-ULT-CARGA     PIC X(01).                            
015100     05  LK-NUEVO-ULT-PRECIO-CARGA  PIC S9(05)V9(02).                     
015200     05  LK-NUEVO-ULT-PRECIO-DESC   PIC S9(05)V9(02).                     
015300     05  FILLER                     PIC X(04).                            
015400                                                                          
015500*----------------------------------------------------------------*        
015600 PROCEDURE DIVISION USING LK-ENTRADA LK-SALIDA.                           
015700*----------------------------------------------------------------*        
015800                                                                          
015900     PERFORM 1000-TOMAR-DECISION                                          
016000        THRU 1000-TOMAR-DECISION-FIN.                                     
016100                                                                          
016200     GOBACK.                                                              
016300                                                                          
016400*----------------------------------------------------------------*        
016500*    1000-TOMAR-DECISION  -  PARRAFO PRINCIPAL                            
016600*----------------------------------------------------------------*        
016700 1000-TOMAR-DECISION.                                                     
016800                                                                          
016900     MOVE LK-TAM-VENTANA TO WS-N.                                         
017000     PERFORM 1050-COPIAR-FILA THRU 1050-COPIAR-FILA-FIN                   
017100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.                       
017200                                                                          
017300     PERFORM 1100-ORDENAR-VENTANA                                         
017400        THRU 1100-ORDENAR-VENTANA-FIN.                                    
017500                                                                          
017600     PERFORM 1200-CALC-PERCENTILES                                        
017700        THRU 1200-CALC-PERCENTILES-FIN.                                   
017800                                                                          
017900     MOVE 'N'        TO LK-DECISION.                                      
018000     MOVE ZERO       TO LK-MONTO-OBJETIVO-SAL.                            
018100     MOVE LK-HAY-ULT-CARGA      TO LK-NUEVO-HAY-ULT-CARGA.                
018200     MOVE LK-ULT-PRECIO-CARGA   TO LK-NUEVO-ULT-PRECIO-CARGA.             
018300     MOVE LK-ULT-PRECIO-DESCARGA TO LK-NUEVO-ULT-PRECIO-DESC.             
018400                                                                          
018500     COMPUTE WS-ENERGIA-DISPONIBLE ROUNDED =                              
018600         WS-CAPACIDAD-MWH - LK-NIVEL-ENERGIA.                             
018700                                                                          
018800     IF LK-NIVEL-ENERGIA < WS-CAPACIDAD-MWH * 0.9000                      
018900         PERFORM 1300-EVALUAR-COMPRA                                      
019000            THRU 1300-EVALUAR-COMPRA-FIN                                  
019100     END-IF.                                                              
019200                                                                          
019300     IF LK-DECISION-NINGUNA                                               
019400         AND LK-NIVEL-ENERGIA > WS-CAPACIDAD-MWH * 0.1000                 
019500         PERFORM 1400-EVALUAR-VENTA                                       
019600            THRU 1400-EVALUAR-VENTA-FIN                                   
019700     END-IF.                                                              
019800                                                                          
019900 1000-TOMAR-DECISION-FIN.                                                 
020000     EXIT.                                                                
020100                                                                          
020200*----------------------------------------------------------------*        
020300*    1050-COPIAR-FILA  -  COPIA LA FILA WS-I DE LA VENTANA DE             
020400*    ENTRADA AL AREA DE TRABAJO QUE SE VA A ORDENAR                       
020500*----------------------------------------------------------------*        
020600 1050-COPIAR-FILA.                                                        
020700                                                                          
020800     MOVE LK-VENTANA-PRECIO (WS-I) TO WS-VENTANA-PRECIO (WS-I).           
020900                                                                          
021000 1050-COPIAR-FILA-FIN.                                                    
021100     EXIT.                                                                
021200                                                                          
021300*----------------------------------------------------------------*        
021400*    1100-ORDENAR-VENTANA  -  ORDENAMIENTO POR INSERCION, WS-N            
021500*    FILAS COMO MAXIMO (SEIS), ASCENDENTE POR PRECIO                      
021600*----------------------------------------------------------------*        
021700 1100-ORDENAR-VENTANA.                                                    
021800                                                                          
021900     IF WS-N < 2                                                          
022000         GO TO 1100-ORDENAR-VENTANA-FIN                                   
022100     END-IF.                                                              
022200                                                                          
022300     PERFORM 1110-INSERTAR-FILA THRU 1110-INSERTAR-FILA-FIN               
022400        VARYING WS-IX-A FROM 2 BY 1 UNTIL WS-IX-A > WS-N.                 
022500                                                                          
022600 1100-ORDENAR-VENTANA-FIN.                                                
022700     EXIT.                                                                
022800                                                                          
022900*----------------------------------------------------------------*        
023000*    1110-INSERTAR-FILA  -  INSERTA LA FILA WS-IX-A EN SU LUGAR           
023100*    DENTRO DEL TRAMO YA ORDENADO 1 .. WS-IX-A - 1                        
023200*----------------------------------------------------------------*        
023300 1110-INSERTAR-FILA.                                                      
023400                                                                          
023500     MOVE WS-VENTANA-PRECIO (WS-IX-A) TO WS-TEMP-PRECIO.                  
023600     SET WS-IX-B TO WS-IX-A.                                              
023700     SET WS-SW-CAMBIO TO 'S'.                                             
023800                                                                          
023900     PERFORM 1120-DESPLAZAR-FILA THRU 1120-DESPLAZAR-FILA-FIN             
024000        UNTIL WS-IX-B = 1 OR WS-NO-HUBO-CAMBIO.                           
024100                                                                          
024200     MOVE WS-TEMP-PRECIO TO WS-VENTANA-PRECIO (WS-IX-B).                  
024300                                                                          
024400 1110-INSERTAR-FILA-FIN.                                                  
024500     EXIT.                                                                
024600                                                                          
024700*----------------------------------------------------------------*        
024800*    1120-DESPLAZAR-FILA  -  DESPLAZA UNA FILA MAYOR QUE                  
024900*    WS-TEMP-PRECIO UN LUGAR HACIA ADELANTE                               
025000*----------------------------------------------------------------*        
025100 1120-DESPLAZAR-FILA.                                                     
025200                                                                          
025300     SET WS-I TO WS-IX-B.                                                 
025400     SUBTRACT 1 FROM WS-I.                                                
025500                                                                          
025600     IF WS-VENTANA-PRECIO (WS-I) > WS-TEMP-PRECIO                         
025700         MOVE WS-VENTANA-PRECIO (WS-I)                                    
025800              TO WS-VENTANA-PRECIO (WS-IX-B)                              
025900         SET WS-IX-B DOWN BY 1                                            
026000     ELSE                                                                 
026100         SET WS-NO-HUBO-CAMBIO TO TRUE                                    
026200     END-IF.                                                              
026300                                                                          
026400 1120-DESPLAZAR-FILA-FIN.                                                 
026500     EXIT.                                                                
026600                                                                          
026700*----------------------------------------------------------------*        
026800*    1200-CALC-PERCENTILES  -  MEDIA Y PERCENTILES 10/20/80/90            
026900*    POR INTERPOLACION LINEAL ENTRE ESTADISTICOS DE ORDEN                 
027000*----------------------------------------------------------------*        
027100 1200-CALC-PERCENTILES.                                                   
027200                                                                          
027300     MOVE ZERO TO WS-SUMA-VENTANA.                                        
027400     PERFORM 1205-SUMAR-FILA THRU 1205-SUMAR-FILA-FIN                     
027500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.                       
027600     COMPUTE WS-MEDIA-VENTANA ROUNDED =                                   
027700         WS-SUMA-VENTANA / WS-N.                                          
027800                                                                          
027900     MOVE WS-PCTL-BAJO  TO WS-RANK.                                       
028000     PERFORM 1210-UN-PERCENTIL THRU 1210-UN-PERCENTIL-FIN.                
028100     MOVE WS-TEMP-PRECIO TO WS-P10.                                       
028200                                                                          
028300     MOVE WS-PCTL-COMPRA TO WS-RANK.                                      
028400     PERFORM 1210-UN-PERCENTIL THRU 1210-UN-PERCENTIL-FIN.                
028500     MOVE WS-TEMP-PRECIO TO WS-P20.                                       
028600                                                                          
028700     MOVE WS-PCTL-VENTA TO WS-RANK.                                       
028800     PERFORM 1210-UN-PERCENTIL THRU 1210-UN-PERCENTIL-FIN.                
028900     MOVE WS-TEMP-PRECIO TO WS-P80.                                       
029000                                                                          
029100     MOVE WS-PCTL-ALTO  TO WS-RANK.                                       
029200     PERFORM 1210-UN-PERCENTIL THRU 1210-UN-PERCENTIL-FIN.                
029300     MOVE WS-TEMP-PRECIO TO WS-P90.                                       
029400                                                                          
029500 1200-CALC-PERCENTILES-FIN.                                               
029600     EXIT.                                                                
029700                                                                          
029800*----------------------------------------------------------------*        
029900*    1205-SUMAR-FILA  -  ACUMULA LA FILA WS-I EN WS-SUMA-VENTANA          
030000*----------------------------------------------------------------*        
030100 1205-SUMAR-FILA.                                                         
030200                                                                          
030300     ADD WS-VENTANA-PRECIO (WS-I) TO WS-SUMA-VENTANA.                     
030400                                                                          
030500 1205-SUMAR-FILA-FIN.                                                     
030600     EXIT.                                                                
030700                                                                          
030800*----------------------------------------------------------------*        
030900*    1210-UN-PERCENTIL  -  CALCULA EL PERCENTIL DE WS-RANK (UN            
031000*    NUMERO DE 0 A 100) SOBRE WS-VENTANA-FILA, DEJA EL RESULTADO          
031100*    EN WS-TEMP-PRECIO.  R = 1 + (P/100)*(N-1).                           
031200*----------------------------------------------------------------*        
031300 1210-UN-PERCENTIL.                                                       
031400                                                                          
031500     COMPUTE WS-RANK-ENTERO =                                             
031600         1 + ( WS-RANK / 100 ) * ( WS-N - 1 ).                            
031700                                                                          
031800     MOVE WS-RANK-ENTERO TO WS-IDX-BAJO.                                  
031900     MOVE WS-RANK-ENTERO TO WS-IDX-ALTO.                                  
032000     ADD 1 TO WS-IDX-ALTO.                                                
032100     IF WS-IDX-ALTO > WS-N                                                
032200         MOVE WS-N TO WS-IDX-ALTO                                         
032300     END-IF.                                                              
032400                                                                          
032500     COMPUTE WS-RANK-FRACCION ROUNDED =                                   
032600         1 + ( WS-RANK / 100 ) * ( WS-N - 1 ) - WS-RANK-ENTERO.           
032700                                                                          
032800     SET WS-IX-A TO WS-IDX-BAJO.                                          
032900     SET WS-IX-B TO WS-IDX-ALTO.                                          
033000                                                                          
033100     COMPUTE WS-TEMP-PRECIO ROUNDED =                                     
033200         WS-VENTANA-PRECIO (WS-IX-A) +                                    
033300         WS-RANK-FRACCION *                                               
033400         ( WS-VENTANA-PRECIO (WS-IX-B) -                                  
033500           WS-VENTANA-PRECIO (WS-IX-A) ).                                 
033600                                                                          
033700 1210-UN-PERCENTIL-FIN.                                                   
033800     EXIT.                                                                
033900                                                                          
034000*----------------------------------------------------------------*        
034100*    1300-EVALUAR-COMPRA  -  REGLA DE COMPRA (ESARB-016)                  
034200*----------------------------------------------------------------*        
034300 1300-EVALUAR-COMPRA.                                                     
034400                                                                          
034500     IF LK-PRECIO-ACTUAL NOT < WS-P20                                     
034600         GO TO 1300-EVALUAR-COMPRA-FIN                                    
034700     END-IF.                                                              
034800                                                                          
034900     IF WS-MEDIA-VENTANA NOT > LK-PRECIO-ACTUAL * 1.2000                  
035000         GO TO 1300-EVALUAR-COMPRA-FIN                                    
035100     END-IF.                                                              
035200                                                                          
035300     IF LK-TIENE-ULT-CARGA                                                
035400         IF LK-PRECIO-ACTUAL NOT < LK-ULT-PRECIO-CARGA * 0.9500           
035500             GO TO 1300-EVALUAR-COMPRA-FIN                                
035600         END-IF                                                           
035700     END-IF.                                                              
035800                                                                          
035900     IF LK-PRECIO-ACTUAL < WS-P10                                         
036000         COMPUTE WS-MONTO-OBJETIVO ROUNDED =                              
036100             WS-ENERGIA-DISPONIBLE * 0.8000                               
036200     ELSE                                                                 
036300         COMPUTE WS-MONTO-OBJETIVO ROUNDED =                              
036400             WS-ENERGIA-DISPONIBLE * 0.5000                               
036500     END-IF.                                                              
036600                                                                          
036700     COMPUTE WS-MINIMO-OPERACION ROUNDED =                                
036800         WS-CAPACIDAD-MWH * 0.1000.                                       
036900                                                                          
037000     IF WS-MONTO-OBJETIVO < WS-MINIMO-OPERACION                           
037100         GO TO 1300-EVALUAR-COMPRA-FIN                                    
037200     END-IF.                                                              
037300                                                                          
037400     SET LK-DECISION-COMPRA TO TRUE.                                      
037500     MOVE WS-MONTO-OBJETIVO TO LK-MONTO-OBJETIVO-SAL.                     
037600     SET LK-TIENE-ULT-CARGA TO TRUE.                                      
037700     MOVE LK-PRECIO-ACTUAL  TO LK-NUEVO-ULT-PRECIO-CARGA.                 
037800     MOVE 'S' TO LK-NUEVO-HAY-ULT-CARGA.                                  
037900     MOVE ZERO TO LK-NUEVO-ULT-PRECIO-DESC.                               
038000                                                                          
038100 1300-EVALUAR-COMPRA-FIN.                                                 
038200     EXIT.                                                                
038300                                                                          
038400*----------------------------------------------------------------*        
038500*    1400-EVALUAR-VENTA  -  REGLA DE VENTA (ESARB-017)                    
038600*----------------------------------------------------------------*        
038700 1400-EVALUAR-VENTA.                                                      
038800                                                                          
038900     IF LK-PRECIO-ACTUAL NOT > WS-P80                                     
039000         GO TO 1400-EVALUAR-VENTA-FIN                                     
039100     END-IF.                                                              
039200                                                                          
039300     IF WS-MEDIA-VENTANA NOT < LK-PRECIO-ACTUAL * 0.9000                  
039400         GO TO 1400-EVALUAR-VENTA-FIN                                     
039500     END-IF.                                                              
039600                                                                          
039700     IF LK-ULT-PRECIO-DESCARGA NOT = ZERO                                 
039800         IF LK-PRECIO-ACTUAL NOT > LK-ULT-PRECIO-DESCARGA * 1.0500        
039900             GO TO 1400-EVALUAR-VENTA-FIN                                 
040000         END-IF                                                           
040100     END-IF.                                                              
040200                                                                          
040300     IF LK-PRECIO-ACTUAL > WS-P90                                         
040400         COMPUTE WS-MONTO-OBJETIVO ROUNDED =                              
040500             LK-NIVEL-ENERGIA * 0.8000                                    
040600     ELSE                                                                 
040700         COMPUTE WS-MONTO-OBJETIVO ROUNDED =                              
040800             LK-NIVEL-ENERGIA * 0.5000                                    
040900     END-IF.                                                              
041000                                                                          
041100     COMPUTE WS-MINIMO-OPERACION ROUNDED =                                
041200         WS-CAPACIDAD-MWH * 0.1000.                                       
041300                                                                          
041400     IF WS-MONTO-OBJETIVO < WS-MINIMO-OPERACION                           
041500         GO TO 1400-EVALUAR-VENTA-FIN                                     
041600     END-IF.                                                              
041700                                                                          
041800     SET LK-DECISION-VENTA TO TRUE.                                       
041900     MOVE WS-MONTO-OBJETIVO TO LK-MONTO-OBJETIVO-SAL.                     
042000     MOVE LK-PRECIO-ACTUAL  TO LK-NUEVO-ULT-PRECIO-DESC.                  
042100     MOVE 'N' TO LK-NUEVO-HAY-ULT-CARGA.                                  
042200     MOVE ZERO TO LK-NUEVO-ULT-PRECIO-CARGA.                              
042300                                                                          
042400 1400-EVALUAR-VENTA-FIN.                                                  
042500     EXIT.                                                                
042600                                                                          
042700*----------------------------------------------------------------*        
042800 END PROGRAM TRDSTRAT.                                                    
