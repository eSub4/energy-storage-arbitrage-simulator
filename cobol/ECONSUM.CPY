000100*----------------------------------------------------------------*        
000200*   ECONSUM  -  WS-ECON-SUMMARY, REGISTRO UNICO DE CIERRE                 
000300*   ECONOMICO. NO TIENE FD PROPIO; ARBECON LO COMPLETA Y                  
000400*   ARBISIM LO IMPRIME EN LA SECCION 5 DEL REPORTE (ESARB-005).           
000500*----------------------------------------------------------------*        
000600 01  WS-ECON-SUMMARY.                                                     
000700     05  ES-CAPEX-BATTERY               PIC 9(09)V9(02).                  
000800     05  ES-CAPEX-INVERTER              PIC 9(09)V9(02).                  
000900     05  ES-CAPEX-BASE                  PIC 9(09)V9(02).                  
001000     05  ES-CAPEX-ADDITIONAL            PIC 9(09)V9(02).                  
001100     05  ES-CAPEX-TOTAL                 PIC 9(09)V9(02).                  
001200     05  ES-OPEX-MAINTENANCE            PIC 9(09)V9(02).                  
001300     05  ES-OPEX-INSURANCE              PIC 9(09)V9(02).                  
001400     05  ES-OPEX-CAP-MAINT              PIC 9(09)V9(02).                  
001500     05  ES-OPEX-TOTAL                  PIC 9(09)V9(02).                  
001600     05  ES-TOTAL-REVENUE               PIC S9(09)V9(02).                 
001700     05  ES-AVG-REVENUE                 PIC S9(09)V9(02).                 
001800     05  ES-FINAL-CAPACITY-PCT          PIC 9(03)V9(02).                  
001900     05  ES-NPV                         PIC S9(09)V9(02).                 
002000     05  ES-PAYBACK-YEAR                PIC 9(02).                        
002100     05  ES-BEYOND-HORIZON              PIC X(01).                        
002200         88  ES-PAYBACK-BEYOND-HORIZON  VALUE 'S'.                        
002300     05  ES-LCOS                        PIC 9(05)V9(02).                  
002400     05  ES-LCOS-CAPEX-PART             PIC 9(05)V9(02).                  
002500     05  ES-LCOS-OPEX-PART              PIC 9(05)V9(02).                  
002600     05  ES-THROUGHPUT-MWH              PIC 9(06)V9(01).                  
002700     05  FILLER                         PIC X(20).                        
