000100******************************************************************        
000200* Authors: R. Balsimelli, S. Urdaneta.                                    
000300* Date: 02/06/1989                                                        
000400* Purpose: STORSTEP - UN PASO DE CARGA O DESCARGA DE LA BATERIA           
000500*          (MODELO DE ALMACENAMIENTO DE ENERGIA POR ARBITRAJE)            
000600* Tectonics: cobc                                                         
000700******************************************************************        
000800*----------------------------------------------------------------*        
000900*   CAMBIOS                                                               
001000*----------------------------------------------------------------*        
001100* 02/06/1989 RB  TICKET ESARB-010  ALTA DEL PROGRAMA, PASO CARGA          
001200* 09/06/1989 SU  TICKET ESARB-011  ALTA DEL PASO DE DESCARGA              
001300* 21/06/1989 RB  TICKET ESARB-014  EFICIENCIA Y PERDIDAS EN DESC.         
001400* 03/07/1989 SU  TICKET ESARB-019  ACUMULADORES DE CICLOS                 
001500* 14/09/1999 RB  TICKET Y2K-004    REVISION DE CAMPOS DE FECHA,           
001600*                                  SIN IMPACTO (NO HAY FECHAS             
001700*                                  DE 2 DIGITOS EN ESTE PROGRAMA)         
001800* 11/03/2012 CP  TICKET ESARB-041  TOPE DE POTENCIA POR INTERVALO         
001900* 05/05/2018 NB  TICKET ESARB-058  REDONDEO ROUNDED EN COMPUTE            
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID. STORSTEP.                                                    
002300 AUTHOR. R-BALSIMELLI-S-URDANETA.                                         
002400 INSTALLATION. AULA-3-GRUPO-1.                                            
002500 DATE-WRITTEN. 02/06/1989.                                                
002600 DATE-COMPILED.                                                           
002700 SECURITY. USO INTERNO DE LA CATEDRA - NO DISTRIBUIR.                     
002800*----------------------------------------------------------------*        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300*----------------------------------------------------------------*        
003400 DATA DIVISION.                                                           
003500 WORKING-STORAGE SECTION.                                                 
003600*----------------------------------------------------------------*        
003700*    CONSTANTES DEL MODELO DE ALMACENAMIENTO (ESARB-010)                  
003800*----------------------------------------------------------------*        
003900 01  WS-CONSTANTES.                                                       
004000     05  WS-CAPACIDAD-MWH           PIC 9(03)V9(04)                       
004100                                         VALUE 1.0000.                    
004200     05  WS-TASA-CARGA              PIC 9(01)V9(04)                       
004300                                         VALUE 0.5000.                    
004400     05  WS-EFICIENCIA              PIC 9(01)V9(04)                       
004500                                         VALUE 0.8500.                    
004600     05  WS-TARIFA-POR-MWH          PIC 9(05)V9(02)                       
004700                                         VALUE 0.00.                      
004800     05  WS-POT-MAXIMA-MW           PIC 9(03)V9(04).                      
004900     05  WS-FRACCION-INTERVALO      PIC 9(01)V9(04)                       
005000                                         VALUE 0.2500.                    
005100     05  FILLER                     PIC X(04).                            
005200                                                                          
005300*----------------------------------------------------------------*        
005400*    VISTA ALTERNATIVA DE LAS CONSTANTES, POR BYTES (ESARB-058)           
005500*----------------------------------------------------------------*        
005600 01  WS-CONSTANTES-R REDEFINES WS-CONSTANTES.                             
005700     05  WS-TRAZA-CONST-CAPACIDAD   PIC 9(03)V9(04).                      
005800     05  WS-TRAZA-CONST-RESTO       PIC X(17).                            
005900                                                                          
006000 01  WS-AREA-TRABAJO.                                                     
006100     05  WS-MONTO-BASE              PIC 9(03)V9(04).                      
006200     05  WS-MONTO-ENERGIA-EUR       PIC S9(07)V9(02).                     
006300     05  WS-MONTO-FEE-EUR           PIC 9(05)V9(02).                      
006400     05  WS-MONTO-BRUTO-EUR         PIC S9(07)V9(02).                     
006500     05  WS-MONTO-PERDIDA-EUR       PIC S9(07)V9(02).                     
006600     05  WS-FRACCION-CICLO          PIC 9(01)V9(06).                      
006700     05  FILLER                     PIC X(04).                            
006800                                                                          
006900*----------------------------------------------------------------*        
007000*    VISTA ALTERNATIVA DEL AREA DE TRABAJO PARA EL TRAZADO DE             
007100*    DEPURACION (ESARB-014) - MISMOS BYTES, ACCESO POR COMPONENTE         
007200*----------------------------------------------------------------*        
007300 01  WS-AREA-TRABAJO-R REDEFINES WS-AREA-TRABAJO.                         
007400     05  WS-TRAZA-MONTO-BASE        PIC 9(03)V9(04).                      
007500     05  WS-TRAZA-RESTO             PIC X(23).                            
007600                                                                          
007700 01  WS-INDICES.                                                          
007800     05  WS-SW-FIN-OPERACION        PIC X(01) VALUE 'N'.                  
007900         88  WS-OPERACION-TERMINADA     VALUE 'S'.                        
008000         88  WS-OPERACION-EN-CURSO      VALUE 'N'.                        
008100     05  WS-CONTADOR-PASOS          PIC 9(04) COMP VALUE ZERO.            
008200     05  FILLER                     PIC X(04).                            
008300                                                                          
008400*----------------------------------------------------------------*        
008500*    VISTA ALTERNATIVA DE LOS INDICES, POR BYTES (ESARB-058)              
008600*----------------------------------------------------------------*        
008700 01  WS-INDICES-R REDEFINES WS-INDICES.                                   
008800     05  WS-TRAZA-INDICES           PIC X(09).                            
008900                                                                          
009000*----------------------------------------------------------------*        
009100*    77-LEVELS DE CONTROL GENERAL DEL PROGRAMA (ESARB-058)                
009200*----------------------------------------------------------------*        
009300 77  WS-CONTADOR-LLAMADAS           PIC 9(04) COMP VALUE ZERO.            
009400 77  WS-SW-TRAZA-ACTIVA             PIC X(01) VALUE 'N'.                  
009500                                                                          
009600*----------------------------------------------------------------*        
009700 LINKAGE SECTION.                                                         
009800*----------------------------------------------------------------*        
009900*    LK-ENTRADA - DATOS DEL INTERVALO Y DEL ESTADO ACTUAL                 
010000*----------------------------------------------------------------*        
010100 01  LK-ENTRADA.                                                          
010200     05  LK-TIPO-PASO               PIC X(01).                            
010300         88  LK-ES-CARGA                VALUE 'C'.                        
010400         88  LK-ES-DESCARGA             VALUE 'D'.                        
010500     05  LK-SEQ-NO                  PIC 9(07).                            
010600     05  LK-INTERVALO               PIC 9(04) COMP.                       
010700     05  LK-PRECIO                  PIC S9(05)V9(02).                     
010800     05  LK-NIVEL-ENERGIA           PIC 9(03)V9(04).                      
010900     05  FILLER                     PIC X(04).                            
011000                                                                          
011100*----------------------------------------------------------------*        
011200*    LK-SALIDA - RESULTADO DEL PASO Y REGISTRO DE TRANSACCION             
011300*----------------------------------------------------------------*        
011400 01  LK-SALIDA.                                                           
011500     05  LK-PASO-EJECUTADO          PIC X(01).                            
011600         88  LK-SE-EJECUTO-PASO         VALUE 'S'.                        
011700         88  LK-NO-SE-EJECUTO-PASO      VALUE 'N'.                        
011800     05  LK-NUEVO-NIVEL-ENERGIA     PIC 9(03)V9(04).                      
011900     05  LK-FLUJO-CAJA              PIC S9(07)V9(02).                     
012000     05  LK-FRACCION-CICLO-PASO     PIC 9(01)V9(06).                      
012100     05  LK-TRANSACCION.                                                  
012200         10  TX-TYPE                PIC X(01).                            
012300         10  TX-SEQ-NO              PIC 9(07).                            
012400         10  TX-INTERVAL            PIC 9(04).                            
012500         10  TX-PRICE               PIC S9(05)V9(02).                     
012600         10  TX-AMOUNT-GROSS        PIC 9(03)V9(04).                      
012700         10  TX-AMOUNT-USABLE       PIC 9(03)V9(04).                      
012800         10  TX-ENERGY-LOSS         PIC 9(03)V9(04).                      
012900         10  TX-CASH-FLOW           PIC S9(07)V9(02).                     
013000         10  TX-FEE                 PIC 9(05)V9(02).                      
013100         10  TX-ENERGY-LEVEL        PIC 9(03)V9(04).                      
013200     05  FILLER                     PIC X(04).                            
013300                                                                          
013400*----------------------------------------------------------------*        
013500 PROCEDURE DIVISION USING LK-ENTRADA LK-SALIDA.                           
013600*----------------------------------------------------------------*        
013700                                                                          
013800     PERFORM 1000-EJECUTAR-PASO                                           
013900        THRU 1000-EJECUTAR-PASO-FIN.                                      
014000                                                                          
014100     GOBACK.                                                              
014200                                                                          
014300*----------------------------------------------------------------*        
014400*    1000-EJECUTAR-PASO  -  DESPACHA SEGUN EL TIPO DE PASO                
014500*----------------------------------------------------------------*        
014600 1000-EJECUTAR-PASO.                                                      
014700                                                                          
014800     COMPUTE WS-POT-MAXIMA-MW ROUNDED =                                   
014900         WS-CAPACIDAD-MWH * WS-TASA-CARGA.                                
015000                                                                          
015100     INITIALIZE LK-SALIDA.                                                
015200     SET LK-NO-SE-EJECUTO-PASO TO TRUE.                                   
015300     MOVE LK-NIVEL-ENERGIA TO LK-NUEVO-NIVEL-ENERGIA.                     
015400                                                                          
015500     EVALUATE TRUE                                                        
015600         WHEN LK-ES-CARGA                                                 
015700              PERFORM 2000-PASO-CARGA                                     
015800                 THRU 2000-PASO-CARGA-FIN                                 
015900         WHEN LK-ES-DESCARGA                                              
016000              PERFORM 3000-PASO-DESCARGA                                  
016100                 THRU 3000-PASO-DESCARGA-FIN                              
016200         WHEN OTHER                                                       
016300              DISPLAY 'STORSTEP - TIPO DE PASO INVALIDO: '                
016400                      LK-TIPO-PASO                                        
016500     END-EVALUATE.                                                        
016600                                                                          
016700 1000-EJECUTAR-PASO-FIN.                                                  
016800     EXIT.                                                                
016900                                                                          
017000*----------------------------------------------------------------*        
017100*    2000-PASO-CARGA  -  UN PASO DE CARGA A PRECIO LK-PRECIO              
017200*----------------------------------------------------------------*        
017300 2000-PASO-CARGA.                                                         
017400                                                                          
017500     COMPUTE WS-MONTO-BASE ROUNDED =                                      
017600         WS-CAPACIDAD-MWH - LK-NIVEL-ENERGIA.                             
017700                                                                          
017800     IF WS-POT-MAXIMA-MW * WS-FRACCION-INTERVALO < WS-MONTO-BASE          
017900         COMPUTE WS-MONTO-BASE ROUNDED =                                  
018000             WS-POT-MAXIMA-MW * WS-FRACCION-INTERVALO                     
018100     END-IF.                                                              
018200                                                                          
018300     IF WS-MONTO-BASE NOT > ZERO                                          
018400        GO TO 2000-PASO-CARGA-FIN                                         
018500     END-IF.                                                              
018600                                                                          
018700     COMPUTE WS-MONTO-ENERGIA-EUR ROUNDED =                               
018800         WS-MONTO-BASE * LK-PRECIO.                                       
018900     COMPUTE WS-MONTO-FEE-EUR ROUNDED =                                   
019000         WS-MONTO-BASE * WS-TARIFA-POR-MWH.                               
019100                                                                          
019200     ADD WS-MONTO-BASE TO LK-NUEVO-NIVEL-ENERGIA.                         
019300                                                                          
019400     COMPUTE LK-FLUJO-CAJA ROUNDED =                                      
019500         ( WS-MONTO-ENERGIA-EUR + WS-MONTO-FEE-EUR ) * -1.                
019600                                                                          
019700     MOVE ZERO TO LK-FRACCION-CICLO-PASO.                                 
019800                                                                          
019900     SET LK-SE-EJECUTO-PASO TO TRUE.                                      
020000                                                                          
020100     MOVE 'C'                TO TX-TYPE.                                  
020200     MOVE LK-SEQ-NO          TO TX-SEQ-NO.                                
020300     MOVE LK-INTERVALO       TO TX-INTERVAL.                              
020400     MOVE LK-PRECIO          TO TX-PRICE.                                 
020500     MOVE WS-MONTO-BASE      TO TX-AMOUNT-GROSS.                          
020600     MOVE WS-MONTO-BASE      TO TX-AMOUNT-USABLE.                         
020700     MOVE ZERO               TO TX-ENERGY-LOSS.                           
020800     MOVE LK-FLUJO-CAJA      TO TX-CASH-FLOW.                             
020900     MOVE WS-MONTO-FEE-EUR   TO TX-FEE.                                   
021000     MOVE LK-NUEVO-NIVEL-ENERGIA TO TX-ENERGY-LEVEL.                      
021100                                                                          
021200 2000-PASO-CARGA-FIN.                                                     
021300     EXIT.                                                                
021400                                                                          
021500*----------------------------------------------------------------*        
021600*    3000-PASO-DESCARGA  -  UN PASO DE DESCARGA A PRECIO LK-PRECIO        
021700*----------------------------------------------------------------*        
021800 3000-PASO-DESCARGA.                                                      
021900                                                                          
022000     COMPUTE WS-MONTO-BASE ROUNDED =                                      
022100         WS-POT-MAXIMA-MW * WS-FRACCION-INTERVALO.                        
022200                                                                          
022300     IF WS-MONTO-BASE > LK-NIVEL-ENERGIA                                  
022400         MOVE LK-NIVEL-ENERGIA TO WS-MONTO-BASE                           
022500     END-IF.                                                              
022600                                                                          
022700     IF WS-MONTO-BASE NOT > ZERO                                          
022800        GO TO 3000-PASO-DESCARGA-FIN                                      
022900     END-IF.                                                              
023000                                                                          
023100     COMPUTE TX-AMOUNT-USABLE ROUNDED =                                   
023200         WS-MONTO-BASE * WS-EFICIENCIA.                                   
023300     COMPUTE TX-ENERGY-LOSS ROUNDED =                                     
023400         WS-MONTO-BASE * ( 1 - WS-EFICIENCIA ).                           
023500                                                                          
023600     COMPUTE WS-MONTO-BRUTO-EUR ROUNDED =                                 
023700         WS-MONTO-BASE * LK-PRECIO.                                       
023800     COMPUTE WS-MONTO-PERDIDA-EUR ROUNDED =                               
023900         WS-MONTO-BRUTO-EUR * ( 1 - WS-EFICIENCIA ).                      
024000     COMPUTE WS-MONTO-ENERGIA-EUR ROUNDED =                               
024100         TX-AMOUNT-USABLE * LK-PRECIO.                                    
024200     COMPUTE WS-MONTO-FEE-EUR ROUNDED =                                   
024300         TX-AMOUNT-USABLE * WS-TARIFA-POR-MWH.                            
024400                                                                          
024500     SUBTRACT WS-MONTO-BASE FROM LK-NUEVO-NIVEL-ENERGIA.                  
024600                                                                          
024700     COMPUTE LK-FLUJO-CAJA ROUNDED =                                      
024800         WS-MONTO-ENERGIA-EUR - WS-MONTO-FEE-EUR.                         
024900                                                                          
025000     COMPUTE LK-FRACCION-CICLO-PASO ROUNDED =                             
025100         WS-MONTO-BASE / WS-CAPACIDAD-MWH.                                
025200                                                                          
025300     SET LK-SE-EJECUTO-PASO TO TRUE.                                      
025400                                                                          
025500     MOVE 'D'                TO TX-TYPE.                                  
025600     MOVE LK-SEQ-NO          TO TX-SEQ-NO.                                
025700     MOVE LK-INTERVALO       TO TX-INTERVAL.                              
025800     MOVE LK-PRECIO          TO TX-PRICE.                                 
025900     MOVE WS-MONTO-BASE      TO TX-AMOUNT-GROSS.                          
026000     MOVE LK-FLUJO-CAJA      TO TX-CASH-FLOW.                             
026100     MOVE WS-MONTO-FEE-EUR   TO TX-FEE.                                   
026200     MOVE LK-NUEVO-NIVEL-ENERGIA TO TX-ENERGY-LEVEL.                      
026300                                                                          
026400 3000-PASO-DESCARGA-FIN.                                                  
026500     EXIT.                                                                
026600                                                                          
026700*----------------------------------------------------------------*        
026800 END PROGRAM STORSTEP.                                                    
