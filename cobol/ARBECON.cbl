000100******************************************************************        
000200* Authors: C. Puchetta, N. Bellomo.                                       
000300* Date: 12/07/1991                                                        
000400* Purpose: ARBECON - COSTOS DE CAPITAL Y OPERACION, DEGRADACION           
000500*          POR CICLOS, VALOR ACTUAL NETO Y COSTO NIVELADO DE              
000600*          ALMACENAMIENTO (CAPEX-CALC / OPEX-CALC / ECON-ANALYZER         
000700*          / NPV-CALC / LCOS-CALC)                                        
000800* Tectonics: cobc                                                         
000900******************************************************************        
001000*----------------------------------------------------------------*        
001100*   CAMBIOS                                                               
001200*----------------------------------------------------------------*        
001300* 12/07/1991 CP  TICKET ESARB-020  ALTA DEL PROGRAMA, CAPEX/OPEX          
001400* 19/07/1991 NB  TICKET ESARB-022  DEGRADACION POR CICLOS                 
001500* 26/07/1991 CP  TICKET ESARB-024  VALOR ACTUAL NETO Y PAYBACK            
001600* 02/08/1991 NB  TICKET ESARB-026  COSTO NIVELADO (LCOS)                  
001700* 14/09/1999 CP  TICKET Y2K-004    REVISION DE CAMPOS DE FECHA,           
001800*                                  SIN IMPACTO (NO HAY FECHAS             
001900*                                  DE 2 DIGITOS EN ESTE PROGRAMA)         
002000* 30/04/2009 RB  TICKET ESARB-038  LA TASA DE DESCUENTO SE DIVIDE         
002100*                                  POR CIEN UNA SEGUNDA VEZ, TAL          
002200*                                  COMO EN LA PLANILLA ORIGINAL           
002300*                                  DE LA CATEDRA - NO CORREGIR            
002400* 17/11/2015 SU  TICKET ESARB-050  OPEX DEL ANIO 1 PARA DESCONTAR         
002500*                                  EL LCOS (NO EL OPEX INFLADO)           
002600* 08/03/2016 NB  TICKET ESARB-063  WS-CICLOS-ANIO SE PISABA A SI          
002700*                                  MISMO AL DEGRADAR Y EL ACUM.           
002800*                                  DE CICLOS SE ARRASTRABA MAL A          
002900*                                  PARTIR DEL ANIO 2.  SE SEPARA          
003000*                                  EN UN CAMPO BASE FIJO Y UN             
003100*                                  CAMPO DE SALIDA DEGRADADO              
003200* 11/05/2018 CP  TICKET ESARB-070  EL LCOS Y SUS DOS PARTES SE            
003300*                                  QUEDABAN CORTOS A PARTIR DE LOS        
003400*                                  85.000 EUR DE CAPEX; SE AMPLIA         
003500*                                  LA PARTE ENTERA A 5 DIGITOS            
003600* 06/02/2019 NB  TICKET ESARB-071  6100-DESCONTAR-OPEX-UN-ANIO NO         
003700*                                  SALTEABA LA DIVISION CUANDO EL         
003800*                                  OPEX DEL ANIO 1 ERA CERO               
003900* 24/03/2020 RB  TICKET ESARB-073  LK-YR-CAPACITY-PCT VIAJABA AL          
004000*                                  ARCHIVO DE ANIOS MULTIPLICADO          
004100*                                  POR CIEN; EL CAMPO ES UNA              
004200*                                  FRACCION DE 0 A 1, NO UN               
004300*                                  PORCENTAJE.  SE SACA EL * 100          
004400*                                  DEL COMPUTE (ES-FINAL-CAP-PCT          
004500*                                  DE ARBISIM SI ES PORCENTAJE Y          
004600*                                  NO SE TOCA)                            
004700******************************************************************        
004800 IDENTIFICATION DIVISION.                                                 
004900 PROGRAM-ID. ARBECON.                                                     
005000 AUTHOR. C-PUCHETTA-N-BELLOMO.                                            
005100 INSTALLATION. AULA-3-GRUPO-1.                                            
005200 DATE-WRITTEN. 12/07/1991.                                                
005300 DATE-COMPILED.                                                           
005400 SECURITY. USO INTERNO DE LA CATEDRA - NO DISTRIBUIR.                     
005500*----------------------------------------------------------------*        
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000*----------------------------------------------------------------*        
006100 DATA DIVISION.                                                           
006200 WORKING-STORAGE SECTION.                                                 
006300*----------------------------------------------------------------*        
006400*    CONSTANTES ECONOMICAS (ESARB-020, ESARB-038)                         
006500*----------------------------------------------------------------*        
006600 01  WS-CONSTANTES.                                                       
006700     05  WS-CAPACIDAD-MWH           PIC 9(03)V9(04)                       
006800                                         VALUE 1.0000.                    
006900     05  WS-TASA-CARGA              PIC 9(01)V9(04)                       
007000                                         VALUE 0.5000.                    
007100     05  WS-COSTO-BATERIA-MWH       PIC 9(07)V9(02)                       
007200                                         VALUE 85000.00.                  
007300     05  WS-COSTO-INVERSOR-MW       PIC 9(07)V9(02)                       
007400                                         VALUE 75000.00.                  
007500     05  WS-PCT-COSTOS-ADIC         PIC 9(03)V9(02)                       
007600                                         VALUE 67.00.                     
007700     05  WS-PCT-OPEX-ANUAL          PIC 9(03)V9(02)                       
007800                                         VALUE 0.75.                      
007900     05  WS-PCT-SEGURO              PIC 9(03)V9(02)                       
008000                                         VALUE 0.50.                      
008100     05  WS-MANTENIM-MWH            PIC 9(07)V9(02)                       
008200                                         VALUE 2500.00.                   
008300     05  WS-PCT-INFLACION           PIC 9(03)V9(02)                       
008400                                         VALUE 2.00.                      
008500     05  WS-ANIOS-SIMULACION        PIC 9(02) COMP                        
008600                                         VALUE 15.                        
008700     05  WS-CICLOS-MAX-VIDA         PIC 9(06) COMP                        
008800                                         VALUE 8000.                      
008900     05  WS-DEGRADACION-MAX         PIC 9(01)V9(02)                       
009000                                         VALUE 0.30.                      
009100     05  WS-CICLOS-ANUAL-DEFECTO    PIC 9(06)V9(01)                       
009200                                         VALUE 300.0.                     
009300     05  WS-TASA-DESCUENTO-PCT      PIC 9(02)V9(02)                       
009400                                         VALUE 0.05.                      
009500     05  FILLER                     PIC X(03).                            
009600                                                                          
009700 01  WS-AREA-CAPEX.                                                       
009800     05  WS-COSTO-BATERIA           PIC 9(09)V9(02).                      
009900     05  WS-COSTO-INVERSOR          PIC 9(09)V9(02).                      
010000     05  WS-CAPEX-BASE              PIC 9(09)V9(02).                      
010100     05  WS-CAPEX-ADICIONAL         PIC 9(09)V9(02).                      
010200     05  WS-CAPEX-TOTAL             PIC 9(09)V9(02).                      
010300     05  FILLER                     PIC X(05).                            
010400                                                                          
010500*----------------------------------------------------------------*        
010600*    VISTA ALTERNATIVA DEL AREA DE CAPEX PARA EL TRAZADO DE               
010700*    DEPURACION DE LA CATEDRA (ESARB-020) - MISMOS BYTES                  
010800*----------------------------------------------------------------*        
010900 01  WS-AREA-CAPEX-R REDEFINES WS-AREA-CAPEX.                             
011000     05  WS-TRAZA-CAPEX-BASE        PIC 9(09)V9(02).                      
011100     05  WS-TRAZA-CAPEX-RESTO       PIC X(27).                            
011200                                                                          
011300 01  WS-AREA-OPEX.                                                        
011400     05  WS-FACTOR-INFLACION        PIC 9(03)V9(06).                      
011500     05  WS-OPEX-MANTENIM-ANIO      PIC 9(09)V9(02).                      
011600     05  WS-OPEX-SEGURO-ANIO        PIC 9(09)V9(02).                      
011700     05  WS-OPEX-CAP-MANT-ANIO      PIC 9(09)V9(02).                      
011800     05  WS-OPEX-TOTAL-ANIO         PIC 9(09)V9(02).                      
011900     05  WS-OPEX-ANIO-1             PIC 9(09)V9(02).                      
012000     05  FILLER                     PIC X(04).                            
012100                                                                          
012200*----------------------------------------------------------------*        
012300*    VISTA ALTERNATIVA DEL AREA DE OPEX PARA EL TRAZADO DE                
012400*    DEPURACION (ESARB-063) - MISMOS BYTES                                
012500*----------------------------------------------------------------*        
012600 01  WS-AREA-OPEX-R REDEFINES WS-AREA-OPEX.                               
012700     05  WS-TRAZA-OPEX-MANTENIM     PIC 9(09)V9(02).                      
012800     05  WS-TRAZA-OPEX-RESTO        PIC X(35).                            
012900                                                                          
013000*----------------------------------------------------------------*        
013100*    WS-CICLOS-ANIO-BASE CONSERVA EL VALOR DE CICLOS/ANIO MEDIDO          
013200*    O POR DEFECTO, SIN TOCAR, DURANTE TODA LA SIMULACION                 
013300*    (ESARB-063) - WS-CICLOS-ANIO QUEDA SOLO COMO SALIDA ANUAL            
013400*----------------------------------------------------------------*        
013500 01  WS-AREA-DEGRADACION.                                                 
013600     05  WS-CICLOS-ANIO-BASE        PIC 9(06)V9(01).                      
013700     05  WS-CICLOS-ACUM             PIC 9(08)V9(01).                      
013800     05  WS-DEGRADACION-CICLO       PIC 9(01)V9(06).                      
013900     05  WS-FACTOR-CAPACIDAD        PIC 9(01)V9(06).                      
014000     05  WS-CAPACIDAD-RESTANTE      PIC 9(03)V9(04).                      
014100     05  WS-INGRESO-ANIO            PIC S9(09)V9(02).                     
014200     05  WS-CICLOS-ANIO             PIC 9(06)V9(01).                      
014300     05  FILLER                     PIC X(03).                            
014400                                                                          
014500*----------------------------------------------------------------*        
014600*    VISTA ALTERNATIVA DEL AREA DE DEGRADACION, POR BYTES                 
014700*    (ESARB-022) - MISMOS BYTES, PARA INSPECCION EN CONSOLA               
014800*----------------------------------------------------------------*        
014900 01  WS-AREA-DEGRADACION-R REDEFINES WS-AREA-DEGRADACION.                 
015000     05  WS-TRAZA-DEGR-BYTES        PIC X(37).                            
015100                                                                          
015200 01  WS-AREA-NPV.                                                         
015300     05  WS-TASA-DESCUENTO          PIC 9(01)V9(06).                      
015400     05  WS-FACTOR-DESCUENTO        PIC 9(01)V9(06).                      
015500     05  WS-FLUJO-CAJA-ANIO         PIC S9(09)V9(02).                     
015600     05  WS-FLUJO-ACUM              PIC S9(09)V9(02).                     
015700     05  WS-VAN-TOTAL               PIC S9(11)V9(02).                     
015800     05  WS-ANIO-REPAGO             PIC 9(02) COMP VALUE ZERO.            
015900     05  WS-SW-REPAGO               PIC X(01) VALUE 'N'.                  
016000         88  WS-HUBO-REPAGO             VALUE 'S'.                        
016100         88  WS-NO-HUBO-REPAGO          VALUE 'N'.                        
016200     05  FILLER                     PIC X(04).                            
016300                                                                          
016400 01  WS-AREA-LCOS.                                                        
016500     05  WS-OPEX-DESCONTADO         PIC 9(11)V9(02).                      
016600     05  WS-CICLOS-TOTALES          PIC 9(08)V9(01).                      
016700     05  WS-SUMA-CAPACIDAD          PIC 9(05)V9(04).                      
016800     05  WS-CAPACIDAD-PROMEDIO      PIC 9(03)V9(04).                      
016900     05  WS-ENERGIA-TOTAL           PIC 9(08)V9(04).                      
017000     05  FILLER                     PIC X(06).                            
017100                                                                          
017200 01  WS-INDICES.                                                          
017300     05  WS-ANIO                    PIC 9(02) COMP VALUE ZERO.            
017400     05  WS-IX                      PIC 9(02) COMP VALUE ZERO.            
017500     05  FILLER                     PIC X(04).                            
017600                                                                          
017700*----------------------------------------------------------------*        
017800*    77-LEVELS DE CONTROL GENERAL DEL PROGRAMA (ESARB-063)                
017900*----------------------------------------------------------------*        
018000 77  WS-CONTADOR-LLAMADAS           PIC 9(04) COMP VALUE ZERO.            
018100 77  WS-SW-DEGRADACION-OK           PIC X(01) VALUE 'N'.                  
018200                                                                          
018300*----------------------------------------------------------------*        
018400 LINKAGE SECTION.                                                         
018500*----------------------------------------------------------------*        
018600*    LK-ENTRADA - RESULTADOS MEDIDOS DE LA CORRIDA DE ESTRATEGIA          
018700*----------------------------------------------------------------*        
018800 01  LK-ENTRADA.                                                          
018900     05  LK-GANANCIA-ANUAL          PIC S9(07)V9(02).                     
019000     05  LK-CICLOS-MEDIDOS          PIC 9(06)V9(01).                      
019100     05  LK-HAY-CICLOS-MEDIDOS      PIC X(01).                            
019200         88  LK-TIENE-CICLOS-MEDIDOS    VALUE 'S'.                        
019300         88  LK-SIN-CICLOS-MEDIDOS      VALUE 'N'.                        
019400     05  FILLER                     PIC X(04).                            
019500                                                                          
019600*----------------------------------------------------------------*        
019700*    LK-SALIDA - TABLA ANUAL Y RESUMEN ECONOMICO DE CIERRE                
019800*----------------------------------------------------------------*        
019900 01  LK-SALIDA.                                                           
020000     05  LK-TABLA-ANIOS OCCURS 15 TIMES.                                  
020100         10  LK-YR-YEAR             PIC 9(02).                            
020200         10  LK-YR-CUM-CYCLES       PIC 9(06)V9(01).                      
020300         10  LK-YR-CAPACITY-PCT     PIC 9(03)V9(02).                      
020400         10  LK-YR-CAPACITY-MWH     PIC 9(03)V9(04).                      
020500         10  LK-YR-REVENUE          PIC S9(09)V9(02).                     
020600         10  LK-YR-CYCLES           PIC 9(06)V9(01).                      
020700         10  LK-YR-OPEX             PIC 9(09)V9(02).                      
020800         10  LK-YR-CASH-FLOW        PIC S9(09)V9(02).                     
020900         10  LK-YR-CUM-CASH-FLOW    PIC S9(09)V9(02).                     
021000     05  LK-RESUMEN.                                                      
021100         10  LK-ES-CAPEX-BATTERY    PIC 9(09)V9(02).                      
021200         10  LK-ES-CAPEX-INVERTER   PIC 9(09)V9(02).                      
021300         10  LK-ES-CAPEX-BASE       PIC 9(09)V9(02).                      
021400         10  LK-ES-CAPEX-ADDITIONAL PIC 9(09)V9(02).                      
021500         10  LK-ES-CAPEX-TOTAL      PIC 9(09)V9(02).                      
021600         10  LK-ES-OPEX-MAINTENANCE PIC 9(09)V9(02).                      
021700         10  LK-ES-OPEX-INSURANCE   PIC 9(09)V9(02).                      
021800         10  LK-ES-OPEX-CAP-MAINT   PIC 9(09)V9(02).                      
021900         10  LK-ES-OPEX-TOTAL       PIC 9(09)V9(02).                      
022000         10  LK-ES-TOTAL-REVENUE    PIC S9(09)V9(02).                     
022100         10  LK-ES-AVG-REVENUE      PIC S9(09)V9(02).                     
022200         10  LK-ES-FINAL-CAP-PCT    PIC 9(03)V9(02).                      
022300         10  LK-ES-NPV              PIC S9(09)V9(02).                     
022400         10  LK-ES-PAYBACK-YEAR     PIC 9(02).                            
022500         10  LK-ES-BEYOND-HORIZON   PIC X(01).                            
022600         10  LK-ES-LCOS             PIC 9(05)V9(02).                      
022700         10  LK-ES-LCOS-CAPEX-PART  PIC 9(05)V9(02).                      
022800         10  LK-ES-LCOS-OPEX-PART   PIC 9(05)V9(02).                      
022900         10  LK-ES-THROUGHPUT-MWH   PIC 9(06)V9(01).                      
023000     05  FILLER                     PIC X(04).                            
023100                                                                          
023200*----------------------------------------------------------------*        
023300 PROCEDURE DIVISION USING LK-ENTRADA LK-SALIDA.                           
023400*----------------------------------------------------------------*        
023500                                                                          
023600     PERFORM 1000-CONTROLAR-ECONOMIA                                      
023700        THRU 1000-CONTROLAR-ECONOMIA-FIN.                                 
023800                                                                          
023900     GOBACK.                                                              
024000                                                                          
024100*----------------------------------------------------------------*        
024200*    1000-CONTROLAR-ECONOMIA  -  ORQUESTA CAPEX/OPEX/DEGRADACION/         
024300*    VAN/LCOS Y LLENA LK-SALIDA                                           
024400*----------------------------------------------------------------*        
024500 1000-CONTROLAR-ECONOMIA.                                                 
024600                                                                          
024700     PERFORM 2000-CALC-CAPEX THRU 2000-CALC-CAPEX-FIN.                    
024800     PERFORM 3000-CALC-OPEX-ANIO-1 THRU 3000-CALC-OPEX-ANIO-1-FIN.        
024900     PERFORM 4000-SIMULAR-DEGRADACION                                     
025000        THRU 4000-SIMULAR-DEGRADACION-FIN.                                
025100     PERFORM 5000-CALC-NPV THRU 5000-CALC-NPV-FIN.                        
025200     PERFORM 6000-CALC-LCOS THRU 6000-CALC-LCOS-FIN.                      
025300     PERFORM 7000-LLENAR-RESUMEN THRU 7000-LLENAR-RESUMEN-FIN.            
025400                                                                          
025500 1000-CONTROLAR-ECONOMIA-FIN.                                             
025600     EXIT.                                                                
025700                                                                          
025800*----------------------------------------------------------------*        
025900*    2000-CALC-CAPEX  -  COSTO DE CAPITAL (ESARB-020)                     
026000*----------------------------------------------------------------*        
026100 2000-CALC-CAPEX.                                                         
026200                                                                          
026300     COMPUTE WS-COSTO-BATERIA ROUNDED =                                   
026400         WS-CAPACIDAD-MWH * WS-COSTO-BATERIA-MWH.                         
026500                                                                          
026600     COMPUTE WS-COSTO-INVERSOR ROUNDED =                                  
026700         ( WS-CAPACIDAD-MWH * WS-TASA-CARGA )                             
026800            * WS-COSTO-INVERSOR-MW.                                       
026900                                                                          
027000     ADD WS-COSTO-BATERIA WS-COSTO-INVERSOR                               
027100         GIVING WS-CAPEX-BASE.                                            
027200                                                                          
027300     COMPUTE WS-CAPEX-ADICIONAL ROUNDED =                                 
027400         WS-CAPEX-BASE * WS-PCT-COSTOS-ADIC / 100.                        
027500                                                                          
027600     ADD WS-CAPEX-BASE WS-CAPEX-ADICIONAL                                 
027700         GIVING WS-CAPEX-TOTAL.                                           
027800                                                                          
027900 2000-CALC-CAPEX-FIN.                                                     
028000     EXIT.                                                                
028100                                                                          
028200*----------------------------------------------------------------*        
028300*    3000-CALC-OPEX-ANIO-1  -  OPEX DEL ANIO 1, SIN INFLACION             
028400*    (ESARB-050 - SE GUARDA APARTE PARA EL DESCUENTO DEL LCOS)            
028500*----------------------------------------------------------------*        
028600 3000-CALC-OPEX-ANIO-1.                                                   
028700                                                                          
028800     MOVE 1 TO WS-ANIO.                                                   
028900     PERFORM 3100-CALC-OPEX-DE-UN-ANIO                                    
029000        THRU 3100-CALC-OPEX-DE-UN-ANIO-FIN.                               
029100                                                                          
029200     MOVE WS-OPEX-TOTAL-ANIO TO WS-OPEX-ANIO-1.                           
029300                                                                          
029400 3000-CALC-OPEX-ANIO-1-FIN.                                               
029500     EXIT.                                                                
029600                                                                          
029700*----------------------------------------------------------------*        
029800*    3100-CALC-OPEX-DE-UN-ANIO  -  OPEX DEL ANIO WS-ANIO, CON             
029900*    ESCALADA POR INFLACION (ESARB-020)                                   
030000*----------------------------------------------------------------*        
030100 3100-CALC-OPEX-DE-UN-ANIO.                                               
030200                                                                          
030300     COMPUTE WS-FACTOR-INFLACION ROUNDED =                                
030400         ( 1 + WS-PCT-INFLACION / 100 ) ** ( WS-ANIO - 1 ).               
030500                                                                          
030600     COMPUTE WS-OPEX-MANTENIM-ANIO ROUNDED =                              
030700         ( WS-CAPEX-TOTAL * WS-PCT-OPEX-ANUAL / 100 )                     
030800            * WS-FACTOR-INFLACION.                                        
030900                                                                          
031000     COMPUTE WS-OPEX-SEGURO-ANIO ROUNDED =                                
031100         ( WS-CAPEX-TOTAL * WS-PCT-SEGURO / 100 )                         
031200            * WS-FACTOR-INFLACION.                                        
031300                                                                          
031400     COMPUTE WS-OPEX-CAP-MANT-ANIO ROUNDED =                              
031500         ( WS-CAPACIDAD-MWH * WS-MANTENIM-MWH )                           
031600            * WS-FACTOR-INFLACION.                                        
031700                                                                          
031800     ADD WS-OPEX-MANTENIM-ANIO WS-OPEX-SEGURO-ANIO                        
031900         WS-OPEX-CAP-MANT-ANIO                                            
032000         GIVING WS-OPEX-TOTAL-ANIO.                                       
032100                                                                          
032200 3100-CALC-OPEX-DE-UN-ANIO-FIN.                                           
032300     EXIT.                                                                
032400                                                                          
032500*----------------------------------------------------------------*        
032600*    4000-SIMULAR-DEGRADACION  -  SIMULACION ANUAL DE DEGRADACION         
032700*    POR CICLOS (ESARB-022)                                               
032800*----------------------------------------------------------------*        
032900 4000-SIMULAR-DEGRADACION.                                                
033000                                                                          
033100     IF LK-TIENE-CICLOS-MEDIDOS                                           
033200         MOVE LK-CICLOS-MEDIDOS TO WS-CICLOS-ANIO-BASE                    
033300     ELSE                                                                 
033400         MOVE WS-CICLOS-ANUAL-DEFECTO TO WS-CICLOS-ANIO-BASE              
033500     END-IF.                                                              
033600                                                                          
033700     PERFORM 4100-CALC-UN-ANIO THRU 4100-CALC-UN-ANIO-FIN                 
033800        VARYING WS-ANIO FROM 1 BY 1                                       
033900           UNTIL WS-ANIO > WS-ANIOS-SIMULACION.                           
034000                                                                          
034100 4000-SIMULAR-DEGRADACION-FIN.                                            
034200     EXIT.                                                                
034300                                                                          
034400*----------------------------------------------------------------*        
034500*    4100-CALC-UN-ANIO  -  DEGRADACION Y RESULTADOS DEL ANIO              
034600*    WS-ANIO, Y CARGA DE LA FILA DE SALIDA CORRESPONDIENTE                
034700*----------------------------------------------------------------*        
034800 4100-CALC-UN-ANIO.                                                       
034900                                                                          
035000     COMPUTE WS-CICLOS-ACUM ROUNDED =                                     
035100         WS-CICLOS-ANIO-BASE * WS-ANIO.                                   
035200                                                                          
035300     COMPUTE WS-DEGRADACION-CICLO ROUNDED =                               
035400         ( WS-CICLOS-ACUM / WS-CICLOS-MAX-VIDA )                          
035500            * WS-DEGRADACION-MAX.                                         
035600                                                                          
035700     IF WS-DEGRADACION-CICLO > WS-DEGRADACION-MAX                         
035800         MOVE WS-DEGRADACION-MAX TO WS-DEGRADACION-CICLO                  
035900     END-IF.                                                              
036000                                                                          
036100     COMPUTE WS-FACTOR-CAPACIDAD ROUNDED =                                
036200         1 - WS-DEGRADACION-CICLO.                                        
036300                                                                          
036400     COMPUTE WS-CAPACIDAD-RESTANTE ROUNDED =                              
036500         WS-CAPACIDAD-MWH * WS-FACTOR-CAPACIDAD.                          
036600                                                                          
036700     COMPUTE WS-INGRESO-ANIO ROUNDED =                                    
036800         LK-GANANCIA-ANUAL * WS-FACTOR-CAPACIDAD.                         
036900                                                                          
037000     COMPUTE WS-CICLOS-ANIO ROUNDED =                                     
037100         WS-CICLOS-ANIO-BASE * WS-FACTOR-CAPACIDAD.                       
037200                                                                          
037300     PERFORM 3100-CALC-OPEX-DE-UN-ANIO                                    
037400        THRU 3100-CALC-OPEX-DE-UN-ANIO-FIN.                               
037500                                                                          
037600     MOVE WS-ANIO             TO LK-YR-YEAR (WS-ANIO).                    
037700     MOVE WS-CICLOS-ACUM      TO LK-YR-CUM-CYCLES (WS-ANIO).              
037800     COMPUTE LK-YR-CAPACITY-PCT (WS-ANIO) ROUNDED =                       
037900         WS-FACTOR-CAPACIDAD.                                             
038000     MOVE WS-CAPACIDAD-RESTANTE TO LK-YR-CAPACITY-MWH (WS-ANIO).          
038100     MOVE WS-INGRESO-ANIO     TO LK-YR-REVENUE (WS-ANIO).                 
038200     MOVE WS-CICLOS-ANIO      TO LK-YR-CYCLES (WS-ANIO).                  
038300     MOVE WS-OPEX-TOTAL-ANIO  TO LK-YR-OPEX (WS-ANIO).                    
038400                                                                          
038500 4100-CALC-UN-ANIO-FIN.                                                   
038600     EXIT.                                                                
038700                                                                          
038800*----------------------------------------------------------------*        
038900*    5000-CALC-NPV  -  FLUJO DE CAJA, PAYBACK Y VALOR ACTUAL NETO         
039000*    (ESARB-024).  LA TASA SE DIVIDE POR CIEN DOS VECES, TAL              
039100*    COMO EN LA PLANILLA ORIGINAL DE LA CATEDRA (ESARB-038).              
039200*----------------------------------------------------------------*        
039300 5000-CALC-NPV.                                                           
039400                                                                          
039500     COMPUTE WS-TASA-DESCUENTO ROUNDED =                                  
039600         WS-TASA-DESCUENTO-PCT / 100.                                     
039700                                                                          
039800     MOVE ZERO TO WS-VAN-TOTAL.                                           
039900     COMPUTE WS-FLUJO-ACUM ROUNDED = WS-CAPEX-TOTAL * -1.                 
040000     SUBTRACT WS-CAPEX-TOTAL FROM WS-VAN-TOTAL.                           
040100     SET WS-NO-HUBO-REPAGO TO TRUE.                                       
040200     MOVE ZERO TO WS-ANIO-REPAGO.                                         
040300                                                                          
040400     PERFORM 5100-DESCONTAR-UN-ANIO                                       
040500        THRU 5100-DESCONTAR-UN-ANIO-FIN                                   
040600        VARYING WS-ANIO FROM 1 BY 1                                       
040700           UNTIL WS-ANIO > WS-ANIOS-SIMULACION.                           
040800                                                                          
040900 5000-CALC-NPV-FIN.                                                       
041000     EXIT.                                                                
041100                                                                          
041200*----------------------------------------------------------------*        
041300*    5100-DESCONTAR-UN-ANIO  -  FLUJO DE CAJA Y DESCUENTO DEL             
041400*    ANIO WS-ANIO, Y DETECCION DEL ANIO DE REPAGO (ESARB-024)             
041500*----------------------------------------------------------------*        
041600 5100-DESCONTAR-UN-ANIO.                                                  
041700                                                                          
041800     COMPUTE WS-FACTOR-DESCUENTO ROUNDED =                                
041900         ( 1 + WS-TASA-DESCUENTO ) ** WS-ANIO.                            
042000                                                                          
042100     COMPUTE WS-FLUJO-CAJA-ANIO ROUNDED =                                 
042200         LK-YR-REVENUE (WS-ANIO) - LK-YR-OPEX (WS-ANIO).                  
042300                                                                          
042400     MOVE WS-FLUJO-CAJA-ANIO TO LK-YR-CASH-FLOW (WS-ANIO).                
042500                                                                          
042600     ADD WS-FLUJO-CAJA-ANIO TO WS-FLUJO-ACUM.                             
042700     MOVE WS-FLUJO-ACUM TO LK-YR-CUM-CASH-FLOW (WS-ANIO).                 
042800                                                                          
042900     IF WS-NO-HUBO-REPAGO AND WS-FLUJO-ACUM >= ZERO                       
043000         SET WS-HUBO-REPAGO TO TRUE                                       
043100         MOVE WS-ANIO TO WS-ANIO-REPAGO                                   
043200     END-IF.                                                              
043300                                                                          
043400     COMPUTE WS-VAN-TOTAL ROUNDED =                                       
043500         WS-VAN-TOTAL +                                                   
043600         ( WS-FLUJO-CAJA-ANIO / WS-FACTOR-DESCUENTO ).                    
043700                                                                          
043800 5100-DESCONTAR-UN-ANIO-FIN.                                              
043900     EXIT.                                                                
044000                                                                          
044100*----------------------------------------------------------------*        
044200*    6000-CALC-LCOS  -  COSTO NIVELADO DE ALMACENAMIENTO, CON EL          
044300*    OPEX DEL ANIO 1 DESCONTADO PARA CADA ANIO (ESARB-050)                
044400*----------------------------------------------------------------*        
044500 6000-CALC-LCOS.                                                          
044600                                                                          
044700     MOVE ZERO TO WS-OPEX-DESCONTADO.                                     
044800     MOVE ZERO TO WS-CICLOS-TOTALES.                                      
044900     MOVE ZERO TO WS-SUMA-CAPACIDAD.                                      
045000                                                                          
045100     PERFORM 6100-DESCONTAR-OPEX-UN-ANIO                                  
045200        THRU 6100-DESCONTAR-OPEX-UN-ANIO-FIN                              
045300        VARYING WS-ANIO FROM 1 BY 1                                       
045400           UNTIL WS-ANIO > WS-ANIOS-SIMULACION.                           
045500                                                                          
045600     COMPUTE WS-CAPACIDAD-PROMEDIO ROUNDED =                              
045700         WS-SUMA-CAPACIDAD / WS-ANIOS-SIMULACION.                         
045800                                                                          
045900     COMPUTE WS-ENERGIA-TOTAL ROUNDED =                                   
046000         WS-CICLOS-TOTALES * WS-CAPACIDAD-PROMEDIO.                       
046100                                                                          
046200 6000-CALC-LCOS-FIN.                                                      
046300     EXIT.                                                                
046400                                                                          
046500*----------------------------------------------------------------*        
046600*    6100-DESCONTAR-OPEX-UN-ANIO  -  ACUMULA EL OPEX DEL ANIO 1           
046700*    DESCONTADO AL ANIO WS-ANIO, Y LOS CICLOS/CAPACIDAD DEL ANIO          
046800*    (ESARB-050)                                                          
046900*----------------------------------------------------------------*        
047000 6100-DESCONTAR-OPEX-UN-ANIO.                                             
047100                                                                          
047200     ADD LK-YR-CYCLES (WS-ANIO) TO WS-CICLOS-TOTALES.                     
047300     ADD LK-YR-CAPACITY-MWH (WS-ANIO) TO WS-SUMA-CAPACIDAD.               
047400                                                                          
047500     IF WS-OPEX-ANIO-1 NOT > ZERO                                         
047600         GO TO 6100-DESCONTAR-OPEX-UN-ANIO-FIN                            
047700     END-IF.                                                              
047800                                                                          
047900     COMPUTE WS-FACTOR-DESCUENTO ROUNDED =                                
048000         ( 1 + WS-TASA-DESCUENTO ) ** WS-ANIO.                            
048100                                                                          
048200     COMPUTE WS-OPEX-DESCONTADO ROUNDED =                                 
048300         WS-OPEX-DESCONTADO +                                             
048400         ( WS-OPEX-ANIO-1 / WS-FACTOR-DESCUENTO ).                        
048500                                                                          
048600 6100-DESCONTAR-OPEX-UN-ANIO-FIN.                                         
048700     EXIT.                                                                
048800                                                                          
048900*----------------------------------------------------------------*        
049000*    7000-LLENAR-RESUMEN  -  COPIA LOS RESULTADOS AL AREA DE              
049100*    SALIDA LK-RESUMEN PARA QUE ARBISIM LOS IMPRIMA                       
049200*----------------------------------------------------------------*        
049300 7000-LLENAR-RESUMEN.                                                     
049400                                                                          
049500     MOVE WS-COSTO-BATERIA     TO LK-ES-CAPEX-BATTERY.                    
049600     MOVE WS-COSTO-INVERSOR    TO LK-ES-CAPEX-INVERTER.                   
049700     MOVE WS-CAPEX-BASE        TO LK-ES-CAPEX-BASE.                       
049800     MOVE WS-CAPEX-ADICIONAL   TO LK-ES-CAPEX-ADDITIONAL.                 
049900     MOVE WS-CAPEX-TOTAL       TO LK-ES-CAPEX-TOTAL.                      
050000     MOVE WS-OPEX-MANTENIM-ANIO TO LK-ES-OPEX-MAINTENANCE.                
050100     MOVE WS-OPEX-SEGURO-ANIO  TO LK-ES-OPEX-INSURANCE.                   
050200     MOVE WS-OPEX-CAP-MANT-ANIO TO LK-ES-OPEX-CAP-MAINT.                  
050300     MOVE WS-OPEX-ANIO-1       TO LK-ES-OPEX-TOTAL.                       
050400                                                                          
050500     MOVE ZERO TO LK-ES-TOTAL-REVENUE.                                    
050600     PERFORM 7100-SUMAR-GANANCIA-ANIO                                     
050700        THRU 7100-SUMAR-GANANCIA-ANIO-FIN                                 
050800        VARYING WS-ANIO FROM 1 BY 1                                       
050900           UNTIL WS-ANIO > WS-ANIOS-SIMULACION.                           
051000                                                                          
051100     COMPUTE LK-ES-AVG-REVENUE ROUNDED =                                  
051200         LK-ES-TOTAL-REVENUE / WS-ANIOS-SIMULACION.                       
051300                                                                          
051400     COMPUTE LK-ES-FINAL-CAP-PCT ROUNDED =                                
051500         LK-YR-CAPACITY-MWH (WS-ANIOS-SIMULACION)                         
051600            / WS-CAPACIDAD-MWH * 100.                                     
051700                                                                          
051800     MOVE WS-VAN-TOTAL         TO LK-ES-NPV.                              
051900                                                                          
052000     IF WS-HUBO-REPAGO                                                    
052100         MOVE WS-ANIO-REPAGO   TO LK-ES-PAYBACK-YEAR                      
052200         MOVE 'N'              TO LK-ES-BEYOND-HORIZON                    
052300     ELSE                                                                 
052400         MOVE ZERO             TO LK-ES-PAYBACK-YEAR                      
052500         MOVE 'S'              TO LK-ES-BEYOND-HORIZON                    
052600     END-IF.                                                              
052700                                                                          
052800     COMPUTE LK-ES-LCOS ROUNDED =                                         
052900         ( WS-CAPEX-TOTAL + WS-OPEX-DESCONTADO )                          
053000            / WS-ENERGIA-TOTAL.                                           
053100     COMPUTE LK-ES-LCOS-CAPEX-PART ROUNDED =                              
053200         WS-CAPEX-TOTAL / WS-ENERGIA-TOTAL.                               
053300     COMPUTE LK-ES-LCOS-OPEX-PART ROUNDED =                               
053400         WS-OPEX-DESCONTADO / WS-ENERGIA-TOTAL.                           
053500     MOVE WS-ENERGIA-TOTAL     TO LK-ES-THROUGHPUT-MWH.                   
053600                                                                          
053700 7000-LLENAR-RESUMEN-FIN.                                                 
053800     EXIT.                                                                
053900                                                                          
054000*----------------------------------------------------------------*        
054100*    7100-SUMAR-GANANCIA-ANIO  -  ACUMULA LA GANANCIA DEL ANIO            
054200*    WS-ANIO EN EL TOTAL DE INGRESOS DEL RESUMEN                          
054300*----------------------------------------------------------------*        
054400 7100-SUMAR-GANANCIA-ANIO.                                                
054500                                                                          
054600     ADD LK-YR-REVENUE (WS-ANIO) TO LK-ES-TOTAL-REVENUE.                  
054700                                                                          
054800 7100-SUMAR-GANANCIA-ANIO-FIN.                                            
054900     EXIT.                                                                
055000                                                                          
055100*----------------------------------------------------------------*        
055200 END PROGRAM ARBECON.                                                     
